000100*>*******************************************                       WSBSMDS
000200*>                                          *                       WSBSMDS
000300*>  Working Storage For The Multi-Day        *                       WSBSMDS
000400*>    SoC Rollover Simulation                *                       WSBSMDS
000500*>     Carried between days in bs020          *                       WSBSMDS
000600*>*******************************************                       WSBSMDS
000700*>                                                                  WSBSMDS
000800*> Md-Soc-Fraction is the carried state-of-charge as a fraction of WSBSMDS
000900*> capacity, clamped to [Pr-Min-Soc-Pct, Pr-Max-Soc-Pct] at the end WSBSMDS
001000*> of cc030-Carry-Soc-Forward every day. Md-Total-Savings accrues   WSBSMDS
001100*> across the whole run (every date found on Meter-Readings) and   WSBSMDS
001200*> is never reset mid-run.                                         WSBSMDS
001300*> 09/01/26 vbc - Created.                                          WSBSMDS
001400*> 09/08/26 vbc - Start/End/Current-Date & the More-Days 88s        WSBSMDS
001410*>                dropped - there is no date-range parameter on     WSBSMDS
001420*>                Site-Params, bb020 in bs020 already drives the    WSBSMDS
001430*>                day loop off Bk-Day-Count.                        WSBSMDS
001500 01  BS-MultiDay-State.                                             WSBSMDS
001900     03  Md-Days-Run               pic 9(5)      comp.              WSBSMDS
002000     03  Md-Days-Skipped           pic 9(5)      comp.              WSBSMDS
002100     03  Md-Soc-Fraction           pic s9v9(4)   comp-3.            WSBSMDS
002200     03  Md-Soc-Kwh                pic s9(7)v99  comp-3.            WSBSMDS
002300     03  Md-Total-Savings          pic s9(7)v99  comp-3.            WSBSMDS
002750     03  filler                pic x(4).                           WSBSMDS
002800*>                                                                  WSBSMDS
