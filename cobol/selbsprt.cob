000100*>                                                                  SELBSPRT
000200*> Select Clause For The 132 Column Summary Print File.            SELBSPRT
000300*> Shared by bs010 and bs020 - same habit as selprint.cob in       SELBSPRT
000400*> the payroll suite.                                              SELBSPRT
000500*> 07/01/26 vbc - Created.                                         SELBSPRT
000600*>                                                                 SELBSPRT
000700     select  Print-File assign to "SUMMARY-OUT"                    SELBSPRT
000800             organization line sequential                         SELBSPRT
000900             status       BS-Prt-Status.                          SELBSPRT
001000*>                                                                 SELBSPRT
