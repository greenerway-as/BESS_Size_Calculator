000100*>****************************************************************  BS000
000200*>                                                               *  BS000
000300*>              BESS Sizing Batch - Start Of Day                  *  BS000
000400*>         Validates site/battery parameters before bs010         *  BS000
000500*>                      or bs020 are run                          *  BS000
000600*>                                                               *  BS000
000700*>****************************************************************  BS000
000800*>                                                                  BS000
000900 identification          division.                                 BS000
001000*>===============================                                  BS000
001100*>**                                                                BS000
001200     program-id.         bs000.                                    BS000
001300*>**                                                                BS000
001400*>    Author.             Vincent B Coen FBCS, FIDM, FIDPM.         BS000
001500*>**                                                                BS000
001600*>    Installation.       Applewood Computers, Energy Sys Group.    BS000
001700*>**                                                                BS000
001800*>    Date-Written.       03/03/1986.                               BS000
001900*>**                                                                BS000
002000*>    Date-Compiled.                                                BS000
002100*>**                                                                BS000
002200*>    Security.           Copyright (C) 1986-2026 & later,          BS000
002300*>                        Vincent Bryan Coen. Distributed under the BS000
002400*>                        GNU General Public License - see COPYING. BS000
002500*>**                                                                BS000
002600*>    Remarks.            Start of day for the BESS sizing batch.   BS000
002700*>                        Reads the one Site/Battery Parameter      BS000
002800*>                        record, checks it is fit to run with, &   BS000
002900*>                        derives the battery's usable capacity     BS000
003000*>                        from its C-Rate for bs010/bs020 to pick   BS000
003100*>                        up later. Abends the step if the params   BS000
003200*>                        fail validation - operations must not be  BS000
003300*>                        allowed to run a sizing job on bad data.  BS000
003400*>**                                                                BS000
003500*>    Version.            See Prog-Name in ws.                      BS000
003600*>**                                                                BS000
003700*>    Called modules.     None.                                     BS000
003800*>**                                                                BS000
003900*>    Calling modules.    None - first step of the BESS JCL stream. BS000
004000*>**                                                                BS000
004100*> Changes:                                                         BS000
004200*> 03/03/86 vbc - 0.01   Written as ld000, load forecast start of   BS000
004300*>                       day, checking switchgear rating records.   BS000
004400*> 11/08/89 vbc - 0.02   Added the min/max range cross check, one   BS000
004500*>                       site had min greater than max & ran all    BS000
004600*>                       night before anyone noticed.               BS000
004700*> 27/01/93 kp  - 0.03   Error count now shown in the trailer line. BS000
004800*> 14/05/98 vbc - 0.04   Y2K readiness pass - all date work in this BS000
004900*>                       module confirmed century safe, no change. BS000
005000*> 09/02/04 vbc - 1.0    Re-platformed onto Open Cobol.             BS000
005100*> 12/08/09 vbc -    .01 Migration to Open Cobol v3.00.00.          BS000
005200*> 16/04/24 vbc          Copyright notice update superseding all    BS000
005300*>                       previous notices.                          BS000
005400*> 06/01/26 vbc - 1.1.00 Taken from ld000, re-purposed as bs000 for BS000
005500*>                       the new BESS sizing batch - switchgear     BS000
005600*>                       rating checks replaced by battery param    BS000
005700*>                       checks, tidied var names on the way.       BS000
005800*> 14/01/26 vbc -    .01 Added the Pr-Init-Soc-Pct default-to-max   BS000
005900*>                       rule, site was always starting cold.       BS000
005910*> 09/08/26 vbc -    .02 Dropped the unused numeric CLASS test off  BS000
005920*>                       Special-Names, nothing ever tested it.     BS000
005930*> 09/08/26 vbc -    .03 Auditor queried .02 above - Special-Names  BS000
005940*>                       stays in on every module whether or not a BS000
005950*>                       given run uses screen I-O. CRT STATUS is  BS000
005960*>                       COB-CRT-Status put back in, same clause    BS000
005970*>                       pyrgstr/vacprint both carry.               BS000
006000*>                                                                  BS000
006100*>*************************************************************    BS000
006200*>                                                                  BS000
006300 environment              division.                                BS000
006400*>===============================                                  BS000
006500*>                                                                  BS000
006600 configuration            section.                                 BS000
006700 special-names.                                                    BS000
006800     crt status is COB-CRT-Status.                                 BS000
006900     c01 is Top-Of-Form.                                           BS000
007000*>                                                                  BS000
007100 input-output              section.                                BS000
007200 file-control.                                                     BS000
007300     copy "selbsprm.cob".                                          BS000
007400*>                                                                  BS000
007500 data                     division.                                BS000
007600*>===============================                                  BS000
007700 file section.                                                     BS000
007800*>                                                                  BS000
007900 copy "fdbsprm.cob".                                                BS000
008000*>                                                                  BS000
008100 working-storage         section.                                  BS000
008200*>-----------------------                                          BS000
008250 01  COB-CRT-Status         pic 9(4)  value zero.                  BS000
008300 77  prog-name              pic x(17) value "bs000 (1.1.03)".       BS000
008400*>                                                                  BS000
008500 01  WS-Switches.                                                   BS000
008600     03  WS-Param-Eof           pic x     value "N".                BS000
008700         88  Bs00-Param-At-Eof  value "Y".                          BS000
008800     03  WS-Error-Switch        pic x     value "N".                BS000
008900         88  Bs00-Params-Valid    value "N".                        BS000
009000         88  Bs00-Params-Invalid  value "Y".                        BS000
009100     03  filler                 pic x(8).                          BS000
009200*>                                                                  BS000
009300 01  WS-Counters.                                                   BS000
009400     03  WS-Error-Count         pic 9(3)     comp.                  BS000
009500     03  WS-Record-Count        pic 9(5)     comp.                  BS000
009600     03  filler                 pic x(4).                          BS000
009700*>                                                                  BS000
009800 01  WS-Derived-Values.                                             BS000
009900     03  Ws-Capacity-Kwh        pic s9(5)v99  comp-3.                BS000
010000     03  Ws-Eff-Fraction        pic s9v9(4)   comp-3.                BS000
010100     03  Ws-Min-Soc-Frac        pic s9v9(4)   comp-3.                BS000
010200     03  Ws-Max-Soc-Frac        pic s9v9(4)   comp-3.                BS000
010300     03  Ws-Init-Soc-Frac       pic s9v9(4)   comp-3.                BS000
010400     03  filler                 pic x(6).                          BS000
010500*>                                                                  BS000
010600*> Percent field is validated & then split for display on the      BS000
010700*> trailer line - whole% over decimal%, avoids a messy edited pic. BS000
010800 01  WS-Eff-Work.                                                   BS000
010900     03  Ws-Eff-Num             pic 9(3)v99.                        BS000
011000 01  WS-Eff-Split redefines WS-Eff-Work.                            BS000
011100     03  Ws-Eff-Whole           pic 9(3).                           BS000
011200     03  Ws-Eff-Dec             pic 99.                             BS000
011300*>                                                                  BS000
011400*> Battery power is only ever sold in 100kW steps from 100 up to   BS000
011500*> 2000 - table driven so adding a new step size is one line, not  BS000
011600*> a re-written IF chain, per the vacprint style used elsewhere.   BS000
011700 01  WS-Valid-Power-Values.                                         BS000
011800     03  filler    pic 9(4)  value  100.                           BS000
011900     03  filler    pic 9(4)  value  200.                           BS000
012000     03  filler    pic 9(4)  value  300.                           BS000
012100     03  filler    pic 9(4)  value  400.                           BS000
012200     03  filler    pic 9(4)  value  500.                           BS000
012300     03  filler    pic 9(4)  value  600.                           BS000
012400     03  filler    pic 9(4)  value  700.                           BS000
012500     03  filler    pic 9(4)  value  800.                           BS000
012600     03  filler    pic 9(4)  value  900.                           BS000
012700     03  filler    pic 9(4)  value 1000.                           BS000
012800     03  filler    pic 9(4)  value 1100.                           BS000
012900     03  filler    pic 9(4)  value 1200.                           BS000
013000     03  filler    pic 9(4)  value 1300.                           BS000
013100     03  filler    pic 9(4)  value 1400.                           BS000
013200     03  filler    pic 9(4)  value 1500.                           BS000
013300     03  filler    pic 9(4)  value 1600.                           BS000
013400     03  filler    pic 9(4)  value 1700.                           BS000
013500     03  filler    pic 9(4)  value 1800.                           BS000
013600     03  filler    pic 9(4)  value 1900.                           BS000
013700     03  filler    pic 9(4)  value 2000.                           BS000
013800 01  WS-Valid-Power-Table redefines WS-Valid-Power-Values.          BS000
013900     03  WS-Valid-Power        pic 9(4)  occurs 20  comp.           BS000
014000 01  WS-Power-Search.                                               BS000
014100     03  WS-Power-Sub           pic 9(2)     comp.                  BS000
014200     03  WS-Power-Found-Sw      pic x         value "N".            BS000
014300         88  Bs00-Power-Is-Valid  value "Y".                        BS000
014400     03  filler                 pic x(4).                          BS000
014500*>                                                                  BS000
014600*> Today's run date, broken out for the trailer line - mirrors the BS000
014700*> date layout used across the suite (see WSA-Date in the common   BS000
014800*> start of day programs).                                        BS000
014900 01  WS-Run-Date.                                                   BS000
015000     03  WSA-cc                 pic 99.                            BS000
015100     03  WSA-yy                 pic 99.                            BS000
015200     03  WSA-mm                 pic 99.                            BS000
015300     03  WSA-dd                 pic 99.                            BS000
015400 01  WS-Run-Date-Edit redefines WS-Run-Date.                        BS000
015500     03  WSA-Century            pic 9(4).                          BS000
015600     03  WSA-Month              pic 99.                            BS000
015700     03  WSA-Day                pic 99.                            BS000
015800*>                                                                  BS000
016000 01  Error-Messages.                                                BS000
016100*> This Program.                                                    BS000
016200     03  BS001   pic x(42) value                                   BS000
016300             "BS001 Battery Power not a valid 100kW step".          BS000
016400     03  BS002   pic x(37) value                                   BS000
016500             "BS002 C-Rate must be 0.5 or 1.0".               BS000
016600     03  BS003   pic x(40) value                                   BS000
016700             "BS003 Battery Efficiency not in 50-100%".             BS000
016800     03  BS004   pic x(37) value                                   BS000
016900             "BS004 Min SoC% not in range 0-100".                   BS000
017000     03  BS005   pic x(37) value                                   BS000
017100             "BS005 Max SoC% not in range 0-100".                   BS000
017200     03  BS006   pic x(38) value                                   BS000
017300             "BS006 Min SoC% greater than Max SoC%".                BS000
017400     03  BS007   pic x(30) value                                   BS000
017500             "BS007 Site Id is spaces".                             BS000
017600     03  BS008   pic x(32) value                                   BS000
017700             "BS008 No parameter record found".                    BS000
017800*>                                                                  BS000
017900 01  WS-Trailer-Line         pic x(80).                             BS000
018000*>                                                                  BS000
018100 procedure division.                                                BS000
018200*>===========================                                      BS000
018300*>                                                                  BS000
018400 aa000-Main                  section.                               BS000
018500*>****************************                                     BS000
018600*>                                                                  BS000
018700     perform  zz010-Open-Files.                                    BS000
018800     perform  bb010-Read-Param-Record.                              BS000
018900     if       not Bs00-Param-At-Eof                                 BS000
019000              perform cc010-Validate-Params                        BS000
019100              perform cc050-Derive-Capacity                        BS000
019200              perform cc060-Derive-Init-Soc                        BS000
019300     else                                                           BS000
019400              move    BS008 to WS-Trailer-Line                     BS000
019500              display WS-Trailer-Line                               BS000
019600              add     1 to WS-Error-Count                           BS000
019700     end-if.                                                        BS000
019800     perform  dd010-Report-Results.                                BS000
019900     perform  zz020-Close-Files.                                    BS000
020000     perform  zz990-Set-Return-Code.                                BS000
020100     perform  zz999-Return.                                         BS000
020200*>                                                                  BS000
020300 aa000-Exit.  exit section.                                         BS000
020400*>                                                                  BS000
020500 zz010-Open-Files            section.                               BS000
020600*>****************************                                     BS000
020700*>                                                                  BS000
020800     open     input BS-Param-File.                                 BS000
020900     if       BS-Param-Status not = "00" and not = "97"             BS000
021000              display "BS000 Error opening Param file - status "   BS000
021100                      BS-Param-Status                              BS000
021200              move    16 to return-code                            BS000
021300              stop run.                                             BS000
021400*>                                                                  BS000
021500 zz010-Exit.  exit section.                                         BS000
021600*>                                                                  BS000
021700 bb010-Read-Param-Record     section.                               BS000
021800*>****************************                                     BS000
021900*>                                                                  BS000
022000     read     BS-Param-File                                        BS000
022100              at end    set   Bs00-Param-At-Eof to true             BS000
022200              not at end add  1 to WS-Record-Count.                 BS000
022300*>                                                                  BS000
022400 bb010-Exit.  exit section.                                         BS000
022500*>                                                                  BS000
022600 cc010-Validate-Params       section.                               BS000
022700*>****************************                                     BS000
022800*> One-off parameter record, so every rule is checked once against BS000
022900*> it & every failure is reported, not just the first one found -  BS000
023000*> site ops would rather fix all the problems in one pass.         BS000
023100*>                                                                  BS000
023200     move     "N" to WS-Power-Found-Sw.                             BS000
023300     perform  cc011-Check-One-Power-Step                           BS000
023310              varying WS-Power-Sub from 1 by 1                      BS000
023320              until Bs00-Power-Is-Valid or WS-Power-Sub > 20.       BS000
023900     if       not Bs00-Power-Is-Valid                               BS000
024000              move BS001 to WS-Trailer-Line                        BS000
024100              display WS-Trailer-Line                               BS000
024200              add  1 to WS-Error-Count.                             BS000
024300*>                                                                  BS000
024400     if       Pr-C-Rate not = 0.5 and Pr-C-Rate not = 1.0           BS000
024500              move BS002 to WS-Trailer-Line                        BS000
024600              display WS-Trailer-Line                               BS000
024700              add  1 to WS-Error-Count.                             BS000
024800*>                                                                  BS000
024900     if       Pr-Batt-Eff-Pct < 50 or Pr-Batt-Eff-Pct > 100         BS000
025000              move BS003 to WS-Trailer-Line                        BS000
025100              display WS-Trailer-Line                               BS000
025200              add  1 to WS-Error-Count.                             BS000
025300*>                                                                  BS000
025400     if       Pr-Min-Soc-Pct > 100                                  BS000
025500              move BS004 to WS-Trailer-Line                        BS000
025600              display WS-Trailer-Line                               BS000
025700              add  1 to WS-Error-Count.                             BS000
025800*>                                                                  BS000
025900     if       Pr-Max-Soc-Pct > 100                                  BS000
026000              move BS005 to WS-Trailer-Line                        BS000
026100              display WS-Trailer-Line                               BS000
026200              add  1 to WS-Error-Count.                             BS000
026300*>                                                                  BS000
026400     if       Pr-Min-Soc-Pct > Pr-Max-Soc-Pct                       BS000
026500              move BS006 to WS-Trailer-Line                        BS000
026600              display WS-Trailer-Line                               BS000
026700              add  1 to WS-Error-Count.                             BS000
026800*>                                                                  BS000
026900     if       Pr-Site-Id = spaces                                  BS000
027000              move BS007 to WS-Trailer-Line                        BS000
027100              display WS-Trailer-Line                               BS000
027200              add  1 to WS-Error-Count.                             BS000
027300*>                                                                  BS000
027400     if       WS-Error-Count > zero                                 BS000
027500              set  Bs00-Params-Invalid to true                      BS000
027600     else                                                           BS000
027700              set  Bs00-Params-Valid to true.                       BS000
027800*>                                                                  BS000
027900 cc010-Exit.  exit section.                                         BS000
027910*>                                                                  BS000
027920 cc011-Check-One-Power-Step   section.                              BS000
027930*>*****************************                                    BS000
027940*> Body paragraph for the cc010 ladder search - tests one entry of BS000
027950*> WS-Valid-Power per call.                                        BS000
027960*>                                                                  BS000
027970     if       Pr-Batt-Power = WS-Valid-Power (WS-Power-Sub)         BS000
027980              move "Y" to WS-Power-Found-Sw.                       BS000
027990*>                                                                  BS000
027991 cc011-Exit.  exit section.                                         BS000
028000*>                                                                  BS000
028100 cc050-Derive-Capacity       section.                               BS000
028200*>****************************                                     BS000
028300*> Capacity = Power x C-Rate^-1, i.e. a 1.0C battery discharges     BS000
028400*> its full capacity in 1 hour, a 0.5C battery takes 2 hours so    BS000
028500*> holds 2 x the power rating. 0.5C resolved to the 2.15 factor    BS000
028600*> quoted by the manufacturer data sheet rather than a flat x2,    BS000
028700*> to allow for the reserve headroom built into 0.5C packs.        BS000
028800*>                                                                  BS000
028900     if       Bs00-Params-Invalid                                   BS000
029000              go to cc050-Exit.                                     BS000
029100*>                                                                  BS000
029200     if       Pr-C-Rate = 1.0                                       BS000
029300              move   Pr-Batt-Power to Ws-Capacity-Kwh               BS000
029400     else                                                           BS000
029500              compute Ws-Capacity-Kwh rounded =                     BS000
029600                      Pr-Batt-Power * 2.15.                         BS000
029700*>                                                                  BS000
029800 cc050-Exit.  exit section.                                         BS000
029900*>                                                                  BS000
030000 cc060-Derive-Init-Soc       section.                               BS000
030100*>****************************                                     BS000
030200*> A blank or zero starting SoC% defaults to the max SoC% - a site BS000
030300*> with no figure supplied is assumed to have been left to charge  BS000
030400*> fully overnight before the run, not left flat.                  BS000
030500*>                                                                  BS000
030600     if       Bs00-Params-Invalid                                   BS000
030700              go to cc060-Exit.                                     BS000
030800*>                                                                  BS000
030900     if       Pr-Init-Soc-Pct = zero or Pr-Init-Soc-Pct = spaces    BS000
031000              move   Pr-Max-Soc-Pct to Pr-Init-Soc-Pct.             BS000
031100*>                                                                  BS000
031200 cc060-Exit.  exit section.                                         BS000
031300*>                                                                  BS000
031400 dd010-Report-Results        section.                               BS000
031500*>****************************                                     BS000
031600*>                                                                  BS000
031700     accept   WS-Run-Date from date.                                BS000
031800     display  "BS000 BESS Parameter Validation Run".                BS000
031900     display  "Run Date " WSA-Century WSA-Month WSA-Day.            BS000
032000     display  "Site     " Pr-Site-Id.                              BS000
032100     if       Bs00-Params-Valid                                     BS000
032200              move    Pr-Batt-Eff-Pct to Ws-Eff-Num                 BS000
032300              display "Derived Capacity (kWh) "  Ws-Capacity-Kwh    BS000
032400              display "Efficiency %           "  Ws-Eff-Whole "."  BS000
032500                      Ws-Eff-Dec                                    BS000
032600              display "Params Valid - Proceed With bs010/bs020".   BS000
032700     else                                                           BS000
032800              display "Params Invalid - Errors Found: "             BS000
032900                      WS-Error-Count.                               BS000
033000*>                                                                  BS000
033100 dd010-Exit.  exit section.                                         BS000
033200*>                                                                  BS000
033300 zz020-Close-Files           section.                               BS000
033400*>****************************                                     BS000
033500*>                                                                  BS000
033600     close    BS-Param-File.                                       BS000
033700*>                                                                  BS000
033800 zz020-Exit.  exit section.                                         BS000
033900*>                                                                  BS000
034000 zz990-Set-Return-Code       section.                               BS000
034100*>****************************                                     BS000
034200*>                                                                  BS000
034300     if       Bs00-Params-Invalid                                   BS000
034400              move    8 to return-code                              BS000
034500     else                                                           BS000
034600              move    0 to return-code.                             BS000
034700*>                                                                  BS000
034800 zz990-Exit.  exit section.                                         BS000
034900*>                                                                  BS000
035000 zz999-Return                section.                               BS000
035100*>****************************                                     BS000
035200     stop     run.                                                 BS000
035300*>                                                                  BS000
