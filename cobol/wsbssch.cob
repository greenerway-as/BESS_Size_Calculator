000100*>*******************************************                       WSBSSCH
000200*>                                          *                       WSBSSCH
000300*>  Record Definition For Schedule Out       *                       WSBSSCH
000400*>     File - one line per hour              *                       WSBSSCH
000500*>*******************************************                       WSBSSCH
000600*>  File size 50 bytes.                                             WSBSSCH
000700*>                                                                  WSBSSCH
000800*> Written by bs010 (single day evaluation, best size only) and by  WSBSSCH
000900*> bs020 (one block of 24 per simulated day). Rs-State is set by    WSBSSCH
001000*> bb070-Label-Schedule-State in bs010 & cc025 in bs020 - never     WSBSSCH
001100*> both Charging and Discharging the same hour.                    WSBSSCH
001200*>                                                                  WSBSSCH
001300*> 07/01/26 vbc - Created.                                         WSBSSCH
001400*>                                                                  WSBSSCH
001500 01  BS-Schedule-Record.                                            WSBSSCH
001600     03  Rs-Date                   pic 9(8).      *> ccyymmdd      WSBSSCH
001700     03  Rs-Hour                   pic 9(2).      *> 00 - 23       WSBSSCH
001800     03  Rs-Charge-Kwh             pic s9(5)v99.                   WSBSSCH
001900     03  Rs-Discharge-Kwh          pic s9(5)v99.                   WSBSSCH
002000     03  Rs-Net-Load-Kwh           pic s9(5)v99.                   WSBSSCH
002100     03  Rs-State                  pic x(11).     *> see 88s below WSBSSCH
002200         88  Rs-State-Charging     value "CHARGING   ".            WSBSSCH
002300         88  Rs-State-Discharging  value "DISCHARGING".            WSBSSCH
002400         88  Rs-State-Idle         value "IDLE       ".            WSBSSCH
002500     03  filler                    pic x(8).                      WSBSSCH
002600*>                                                                  WSBSSCH
