000100*>*******************************************                       WSBSARB
000200*>                                          *                       WSBSARB
000300*>  Linkage Block For The Arbitrage          *                       WSBSARB
000400*>    Schedule Subprogram (bs040)            *                       WSBSARB
000500*>     Shared by bs010 (variant A) &          *                       WSBSARB
000600*>     bs020 (variant B)                     *                       WSBSARB
000700*>*******************************************                       WSBSARB
000800*>                                                                  WSBSARB
000900*> Bs40-Variant "A" = SoC-constrained (single day evaluation),      WSBSARB
001000*> "B" = full-power unconditional (multi-day simulation). See the   WSBSARB
001100*> two-variant note against U4 in the spec notes kept with bs040.  WSBSARB
001200*> Bs40-Net-Load-Table & Bs40-Soc-Kwh are updated in place - the    WSBSARB
001300*> caller's copy IS the one bs040 works on, nothing is copied back WSBSARB
001400*> by hand.                                                        WSBSARB
001500*>                                                                  WSBSARB
001600*> 10/01/26 vbc - Created.                                          WSBSARB
001700*>                                                                  WSBSARB
001800 01  BS40-Arb-Linkage.                                              WSBSARB
001900     03  Bs40-Variant              pic x.                          WSBSARB
002000         88  Bs40-Variant-A        value "A".                      WSBSARB
002100         88  Bs40-Variant-B        value "B".                      WSBSARB
002200     03  Bs40-Battery-Power        pic s9(5)v99  comp-3.            WSBSARB
002210     03  Bs40-Capacity-Kwh         pic s9(5)v99  comp-3.            WSBSARB
002220     03  Bs40-Grid-Threshold-Kwh   pic s9(5)v99  comp-3.            WSBSARB
002300     03  Bs40-Efficiency           pic s9v9(4)   comp-3.            WSBSARB
002400     03  Bs40-Min-Soc-Kwh          pic s9(7)v99  comp-3.            WSBSARB
002500     03  Bs40-Max-Soc-Kwh          pic s9(7)v99  comp-3.            WSBSARB
002600     03  Bs40-Soc-Kwh              pic s9(7)v99  comp-3.            WSBSARB
002700     03  Bs40-Price-Count          pic 9(2)      comp.              WSBSARB
002800     03  Bs40-Price-Table          comp-3 occurs 24.                 WSBSARB
002900         05  Bs40-Price            pic s9(3)v9(4).                 WSBSARB
003000     03  Bs40-Net-Load-Table       comp-3 occurs 24.                 WSBSARB
003100         05  Bs40-Net-Load         pic s9(5)v99.                   WSBSARB
003200     03  Bs40-Charge-Table         comp-3 occurs 24.                 WSBSARB
003300         05  Bs40-Charge           pic s9(5)v99.                   WSBSARB
003400     03  Bs40-Discharge-Table      comp-3 occurs 24.                 WSBSARB
003500         05  Bs40-Discharge        pic s9(5)v99.                   WSBSARB
003600     03  Bs40-Cheap-Hour           pic 9(2)      comp  occurs 3.    WSBSARB
003700     03  Bs40-Expensive-Hour       pic 9(2)      comp  occurs 3.    WSBSARB
003800     03  Bs40-Savings              pic s9(7)v99  comp-3.            WSBSARB
003850     03  filler                pic x(4).                           WSBSARB
003900*>                                                                  WSBSARB
