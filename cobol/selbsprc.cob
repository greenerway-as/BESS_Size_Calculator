000100*>                                                                  SELBSPRC
000200*> Select Clause For The Spot Price File.                          SELBSPRC
000300*> 05/01/26 vbc - Created.                                         SELBSPRC
000400*>                                                                 SELBSPRC
000500     select  BS-Price-File assign to "SPOT-PRICES"                 SELBSPRC
000600             organization line sequential                         SELBSPRC
000700             status       BS-Prc-Status.                          SELBSPRC
000800*>                                                                 SELBSPRC
