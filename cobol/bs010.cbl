000100*>****************************************************************  BS010
000200*>                                                               *  BS010
000300*>        BESS Sizing Batch - Daily Evaluation & Report           *  BS010
000400*>      Peak shaving, arbitrage, size comparison & schedule       *  BS010
000500*>                                                               *  BS010
000600*>****************************************************************  BS010
000700*>                                                                  BS010
000800 identification          division.                                 BS010
000900*>===============================                                  BS010
001000*>**                                                                BS010
001100     program-id.         bs010.                                    BS010
001200*>**                                                                BS010
001300*>    Author.             Vincent B Coen FBCS, FIDM, FIDPM.         BS010
001400*>**                                                                BS010
001500*>    Installation.       Applewood Computers, Energy Sys Group.    BS010
001600*>**                                                                BS010
001700*>    Date-Written.       18/07/1987.                               BS010
001800*>**                                                                BS010
001900*>    Date-Compiled.                                                BS010
002000*>**                                                                BS010
002100*>    Security.           Copyright (C) 1987-2026 & later,          BS010
002200*>                        Vincent Bryan Coen. Distributed under the BS010
002300*>                        GNU General Public License - see COPYING. BS010
002400*>**                                                                BS010
002500*>    Remarks.            Single day BESS sizing evaluation.        BS010
002600*>                        Builds the site's representative daily    BS010
002700*>                        consumption profile from the quarter-hour BS010
002800*>                        meter readings, sizes the peak shaving    BS010
002900*>                        requirement, schedules the arbitrage      BS010
003000*>                        overlay via bs040, compares the fixed     BS010
003100*>                        size ladder & prints the summary report.  BS010
003200*>    Version.            See Prog-Name in ws.                      BS010
003300*>**                                                                BS010
003400*>    Called modules.     bs040 - arbitrage schedule (variant A).   BS010
003500*>**                                                                BS010
003600*>    Calling modules.    None - second step of the BESS JCL       BS010
003700*>                        stream, run after bs000 has validated    BS010
003800*>                        the site/battery parameters.              BS010
003900*>**                                                                BS010
004000*> Changes:                                                         BS010
004100*> 18/07/87 vbc - 0.01   Written as ldrgstr, daily load register    BS010
004200*>                       report for the tariff review team.         BS010
004300*> 02/04/90 vbc - 0.02   Peak demand block added to the trailer.    BS010
004400*> 21/09/92 kp  - 0.03   Report widened to 132 cols for the new     BS010
004500*>                       chain printer, columns realigned.          BS010
004600*> 08/06/98 vbc - 0.04   Y2K readiness pass - all date fields in    BS010
004700*>                       this module confirmed century safe.        BS010
004800*> 14/02/04 vbc - 1.0    Re-platformed onto Open Cobol.             BS010
004900*> 19/08/09 vbc -    .01 Migration to Open Cobol v3.00.00.          BS010
005000*> 16/04/24 vbc          Copyright notice update superseding all    BS010
005100*>                       previous notices.                          BS010
005200*> 10/01/26 vbc - 1.0.00 Taken from ldrgstr, re-purposed as bs010   BS010
005300*>                       for the BESS sizing batch - load register BS010
005400*>                       logic replaced by the peak shave/arbitrage BS010
005500*>                       sizing evaluation & the size ladder.       BS010
005600*> 16/01/26 vbc -    .01 Added Report Writer summary report, taken BS010
005700*>                       from the layout used in pyrgstr.           BS010
005800*> 23/01/26 vbc -    .02 Incomplete price day now abends the step - BS010
005900*>                       a partial spot curve must not be sized     BS010
006000*>                       against, unlike the multi-day run in bs020.BS010
006010*> 09/08/26 vbc -    .03 Top-3 highest hours now genuinely scanned BS010
006020*>                       across every day on file, not just the    BS010
006030*>                       last day's 24 hours - representative day  BS010
006040*>                       picked off the top hour, Avg Top-3 & the  BS010
006050*>                       highest-hour figure now both print on the BS010
006060*>                       Peak Shaving Analysis block.               BS010
006070*> 09/08/26 vbc -    .04 Post-discharge threshold cap in bb031 &    BS010
006071*>                       bb053 was gated on Net-Load already being BS010
006072*>                       below threshold - could never fire, so an BS010
006073*>                       under-sized battery's net load ran above  BS010
006074*>                       the grid threshold on the printed report. BS010
006075*>                       Cap is unconditional now, per the spec.   BS010
006076*> 09/08/26 vbc -    .05 CRT STATUS is COB-CRT-Status put back in  BS010
006077*>                       Special-Names - QA flagged the paragraph BS010
006078*>                       as missing after the CLASS test fix, and BS010
006079*>                       the WS-Rate-Work/-Split pair (dead since  BS010
006080*>                       nothing ever read Ws-Rate-Whole/-Dec) is BS010
006081*>                       gone - WS-Run-Date-Edit now redefines the BS010
006082*>                       run-date group instead of sitting idle   BS010
006083*>                       beside it, both it & the representative- BS010
006084*>                       day split now print/display for real.    BS010
006100*>                                                                  BS010
006200*>*************************************************************    BS010
006300*>                                                                  BS010
006400 environment              division.                                BS010
006500*>===============================                                  BS010
006600*>                                                                  BS010
006700 configuration            section.                                 BS010
006800 special-names.                                                    BS010
006900     crt status is COB-CRT-Status.                                 BS010
007000     c01 is Top-Of-Form.                                           BS010
007100*>                                                                  BS010
007200 input-output              section.                                BS010
007300 file-control.                                                     BS010
007400     copy "selbsmtr.cob".                                          BS010
007500     copy "selbsprc.cob".                                          BS010
007600     copy "selbsprm.cob".                                          BS010
007700     copy "selbssch.cob".                                          BS010
007800     copy "selbsprt.cob".                                          BS010
007900*>                                                                  BS010
008000 data                     division.                                BS010
008100*>===============================                                  BS010
008200 file section.                                                     BS010
008300*>                                                                  BS010
008400 copy "fdbsmtr.cob".                                                BS010
008500 copy "fdbsprc.cob".                                                BS010
008600 copy "fdbsprm.cob".                                                BS010
008700 copy "fdbssch.cob".                                                BS010
008800*>                                                                  BS010
008900 fd  Print-File                                                     BS010
009000     reports are Bs10-Daily-Report.                                 BS010
009100*>                                                                  BS010
009200 working-storage         section.                                  BS010
009300*>-----------------------                                          BS010
009350 01  COB-CRT-Status         pic 9(4)  value zero.                  BS010
009400 77  prog-name              pic x(17) value "bs010 (1.0.06)".       BS010
009500*>                                                                  BS010
009600 01  WS-File-Status.                                                BS010
009700     03  BS-Mtr-Status          pic xx.                             BS010
009800     03  BS-Prc-Status          pic xx.                             BS010
009900     03  BS-Prm-Status          pic xx.                             BS010
010000     03  BS-Sch-Status          pic xx.                             BS010
010100     03  BS-Prt-Status          pic xx.                             BS010
010200*>                                                                  BS010
010300 01  WS-Switches.                                                   BS010
010400     03  WS-Mtr-Eof             pic x     value "N".                BS010
010500         88  Bs10-Mtr-At-Eof    value "Y".                         BS010
010600     03  WS-Prc-Eof             pic x     value "N".                BS010
010700         88  Bs10-Prc-At-Eof    value "Y".                         BS010
010800     03  WS-Prm-Eof             pic x     value "N".                BS010
010900         88  Bs10-Prm-At-Eof    value "Y".                         BS010
011000     03  WS-Abend-Switch        pic x     value "N".                BS010
011100         88  Bs10-Must-Abend    value "Y".                         BS010
011200     03  filler                 pic x(4).                          BS010
011300*>                                                                  BS010
011400 01  WS-Counters.                                                   BS010
011500     03  WS-H                   pic 9(2)      comp.                 BS010
011600     03  WS-D                   pic 9(3)      comp.                 BS010
011700     03  WS-Cand-Sub            pic 9         comp.                 BS010
011710     03  WS-Top3-Sub            pic 9         comp.                 BS010
011720     03  WS-Rep-Day             pic 9(3)      comp.                 BS010
011730     03  WS-Top-Day             pic 9(3)      comp.                 BS010
011740     03  WS-Top-Hour            pic 9(2)      comp.                 BS010
011750     03  WS-Top-Value           pic s9(5)v99  comp-3.               BS010
011800     03  filler                 pic x(4).                          BS010
011900*>                                                                  BS010
012000*> Derived from the validated Site/Battery Parameter record - see  BS010
012100*> bs000, aa070-Derive-Run-Values repeats the same U9 arithmetic   BS010
012200*> here as this program is always run standalone from bs020.       BS010
012300 01  WS-Derived-Values.                                             BS010
012400     03  Ws-Capacity-Kwh        pic s9(5)v99  comp-3.                BS010
012500     03  Ws-Grid-Threshold      pic s9(5)v99  comp-3.                BS010
012600     03  Ws-Eff-Fraction        pic s9v9(4)   comp-3.                BS010
012700     03  Ws-Min-Soc-Frac        pic s9v9(4)   comp-3.                BS010
012800     03  Ws-Max-Soc-Frac        pic s9v9(4)   comp-3.                BS010
012900     03  Ws-Min-Soc-Kwh         pic s9(7)v99  comp-3.                BS010
013000     03  Ws-Max-Soc-Kwh         pic s9(7)v99  comp-3.                BS010
013100     03  filler                 pic x(6).                          BS010
013200*>                                                                  BS010
013300 copy "wsbscon.cob".                                                BS010
013310*>                                                                  BS010
013320*> One picked-flag per (day, hour) bucket - used only while         BS010
013330*> aa111-thru-aa114 pull the top 3 hours out of the whole bucket    BS010
013340*> table, so a bucket already taken for the top 3 is not re-used.   BS010
013350 01  WS-Bucket-Picked-Table.                                        BS010
013360     03  WS-Bkp-Day             occurs 366.                         BS010
013370         05  WS-Bkp-Hour        pic x     occurs 24.                BS010
013380         05  filler             pic x(2).                          BS010
013390     03  filler                 pic x(4).                          BS010
013400*>                                                                  BS010
013500 copy "wsbscand.cob".                                               BS010
013600*>                                                                  BS010
013700*> Passed to bs040 by reference - variant A (single day, SoC        BS010
013800*> constrained). Re-used untouched for every candidate run in the  BS010
013900*> bb050 size comparison loop, re-seeded each time by bb052.        BS010
014000 copy "wsbsarb.cob".                                                BS010
014100*>                                                                  BS010
014200*> Peak shave discharge & net load carried separately from the     BS010
014300*> arbitrage tables above - bs040 zeroes Bs40-Discharge-Table on   BS010
014400*> every call, so the peak shave contribution must be kept here & BS010
014500*> added back in when a schedule line is built.                   BS010
014600 01  WS-Peak-Shave-Tables.                                          BS010
014700     03  Ws-Ps-Discharge        pic s9(5)v99  comp-3  occurs 24.    BS010
014800     03  Ws-Soc-After-Ps        pic s9(7)v99  comp-3.               BS010
014900*>                                                                  BS010
015000*> Primary evaluation results - peak shaving (U2/U6), cost &       BS010
015100*> savings (U5) for the real/derived capacity, not the ladder.     BS010
015200 01  WS-Evaluation-Results.                                         BS010
015300     03  Ws-Required-Energy     pic s9(7)v99  comp-3.               BS010
015400     03  Ws-Highest-Kwh         pic s9(5)v99  comp-3.               BS010
015500     03  Ws-Peak-Shave-Kw       pic s9(5)v99  comp-3.               BS010
015600     03  Ws-Peak-Shave-Savings  pic s9(7)v99  comp-3.               BS010
015700     03  Ws-Initial-Cost        pic s9(7)v99  comp-3.               BS010
015800     03  Ws-Optimized-Cost      pic s9(7)v99  comp-3.               BS010
015900     03  Ws-Total-Savings       pic s9(7)v99  comp-3.               BS010
016000*>                                                                  BS010
016100*> A snapshot of the as-read consumption & the working net load    BS010
016200*> used while the primary (real capacity) schedule is being built. BS010
016300 01  WS-Schedule-Work.                                              BS010
016400     03  Ws-Net-Load-Save       pic s9(5)v99  comp-3  occurs 24.    BS010
016410     03  WS-Room-Kwh            pic s9(5)v99  comp-3.                BS010
016420     03  WS-Discharge-Amt       pic s9(5)v99  comp-3.                BS010
016500*>                                                                  BS010
016510*> Split for the closing console trace only - Report Writer does   BS010
016520*> its own picture-edit for the printed figure above.               BS010
016530 01  WS-Peak-Edit-Work          pic 9(5)v9(2).                      BS010
016540 01  WS-Peak-Edit-Split redefines WS-Peak-Edit-Work.                BS010
016550     03  Ws-Peak-Whole          pic 9(5).                           BS010
016560     03  Ws-Peak-Dec            pic 9(2).                           BS010
017400*>                                                                  BS010
017500*> Print work areas - flat fields moved before each Generate so    BS010
017600*> the Report Section never has to subscript a table directly.     BS010
017700 01  WS-Print-Work.                                                 BS010
017800     03  Wp-Cand-Size           pic s9(5)v99.                       BS010
017900     03  Wp-Cand-Initial        pic s9(7)v99.                       BS010
018000     03  Wp-Cand-Optimized      pic s9(7)v99.                       BS010
018100     03  Wp-Cand-Savings        pic s9(7)v99.                       BS010
018200     03  Wp-Sch-Hour            pic 9(2).                           BS010
018300     03  Wp-Sch-Consumption     pic s9(5)v99.                       BS010
018400     03  Wp-Sch-Charge          pic s9(5)v99.                       BS010
018500     03  Wp-Sch-Discharge       pic s9(5)v99.                       BS010
018600     03  Wp-Sch-Net-Load        pic s9(5)v99.                       BS010
018700     03  Wp-Sch-State           pic x(11).                          BS010
018800*>                                                                  BS010
018900 01  WS-Run-Date.                                                   BS010
019000     03  WSA-cc                 pic 99.                             BS010
019100     03  WSA-yy                 pic 99.                             BS010
019200     03  WSA-mm                 pic 99.                             BS010
019300     03  WSA-dd                 pic 99.                             BS010
019305 01  WS-Run-Date-Edit   redefines WS-Run-Date.                      BS010
019306     03  WSB-Ccyy               pic 9(4).                           BS010
019307     03  WSB-Mo                 pic 9(2).                           BS010
019308     03  WSB-Dy                 pic 9(2).                           BS010
019310*>                                                                  BS010
019320*> Century-safe split of the evaluation date carried off           BS010
019330*> Cp-Date, kept from the old ldrgstr trailer edit though this      BS010
019340*> shop has not printed a 2-digit year since the Y2K pass.         BS010
019350 01  WS-Cp-Date-Edit            pic 9(8).                           BS010
019360 01  WS-Cp-Date-Redef   redefines WS-Cp-Date-Edit.                  BS010
019370     03  Ws-Cp-Ccyy             pic 9(4).                           BS010
019380     03  Ws-Cp-Mo               pic 9(2).                           BS010
019390     03  Ws-Cp-Dy               pic 9(2).                           BS010
019400*>                                                                  BS010
019500 01  Error-Messages.                                                BS010
019600     03  BS101   pic x(38) value                                   BS010
019700             "BS101 No parameter record found".                    BS010
019800     03  BS102   pic x(41) value                                   BS010
019900             "BS102 No meter readings found on file".               BS010
020000     03  BS103   pic x(44) value                                   BS010
020100             "BS103 No matching or incomplete price day".           BS010
020200*>                                                                  BS010
020300 report section.                                                    BS010
020400*>-----------------------                                          BS010
020500 RD  Bs10-Daily-Report                                              BS010
020600     control      Final                                             BS010
020700     Page Limit   58                                                BS010
020800     Heading      1                                                 BS010
020900     First Detail 4                                                 BS010
021000     Last  Detail 56.                                               BS010
021100*>                                                                  BS010
021200 01  Bs10-Page-Head      Type Page Heading.                         BS010
021300     03  line  1.                                                   BS010
021400         05  col   1   pic x(17)  source Prog-Name.                 BS010
021500         05  col  45   pic x(38)  value                            BS010
021600                 "BESS Size & Savings Evaluation".                  BS010
021700         05  col 115   pic x(5)   value "Page ".                    BS010
021800         05  col 120   pic zz9    source Page-Counter.              BS010
021900     03  line  2.                                                   BS010
022000         05  col   1   pic x(7)   value "Site   ".                  BS010
022100         05  col   9   pic x(10)  source Pr-Site-Id.                BS010
022200         05  col  25   pic x(11)  value "Eval Date  ".              BS010
022300         05  col  36   pic 9(8)   source Cp-Date.                   BS010
022400*>                                                                  BS010
022500 01  Bs10-Peak-Head      Type Detail.                                BS010
022600     03  line + 2.                                                 BS010
022700         05  col   1   pic x(25)  value                            BS010
022800                 "Peak Shaving Analysis".                           BS010
022810     03  line + 1.                                                 BS010
022820         05  col   3   pic x(18)  value "Highest Hourly kWh".      BS010
022830         05  col  22   pic zzzz9.99  source Ws-Highest-Kwh.        BS010
022840         05  col  40   pic x(16)  value "Avg Top-3 Hours".         BS010
022850         05  col  58   pic zzzz9.99  source Cp-Top3-Avg.           BS010
022900     03  line + 1.                                                 BS010
023000         05  col   3   pic x(16)  value "Peak kW Shaved  ".         BS010
023100         05  col  20   pic zzzz9.99  source Ws-Peak-Shave-Kw.       BS010
023200         05  col  40   pic x(20)  value "Est. Annual Savings".      BS010
023300         05  col  61   pic zzzzz9.99 source Ws-Peak-Shave-Savings.  BS010
023400*>                                                                  BS010
023500 01  Bs10-Size-Head      Type Detail.                                BS010
023600     03  line + 2.                                                 BS010
023700         05  col   1   pic x(40)  value                            BS010
023800                 "BESS Size Comparison  (Peak Shave + Arb)".        BS010
023900     03  line + 1.                                                 BS010
024000         05  col   1   pic x(10)  value "Size kWh".                 BS010
024100         05  col  16   pic x(14)  value "Initial Cost".             BS010
024200         05  col  34   pic x(14)  value "Optimized Cost".           BS010
024300         05  col  52   pic x(8)   value "Savings".                  BS010
024400*>                                                                  BS010
024500 01  Bs10-Size-Line      Type Detail.                                BS010
024600     03  line + 1.                                                 BS010
024700         05  col   2   pic zzzz9.99  source Wp-Cand-Size.           BS010
024800         05  col  17   pic zzzzzz9.99 source Wp-Cand-Initial.       BS010
024900         05  col  35   pic zzzzzz9.99 source Wp-Cand-Optimized.     BS010
025000         05  col  53   pic zzzzzz9.99 source Wp-Cand-Savings.       BS010
025100*>                                                                  BS010
025200 01  Bs10-Recommend-Line Type Detail.                                BS010
025300     03  line + 2.                                                 BS010
025400         05  col   1   pic x(17)  value "Recommended Size".         BS010
025500         05  col  19   pic zzzz9.99 source Sv-Bess-Size             BS010
025600                                    (Bb-Best-Index).                BS010
025700         05  col  33   pic x(9)   value "Savings =".                BS010
025800         05  col  43   pic zzzzzz9.99 source Bb-Best-Savings.       BS010
025900*>                                                                  BS010
026000 01  Bs10-Sched-Head     Type Detail.                                BS010
026100     03  line + 2.                                                 BS010
026200         05  col   1   pic x(44)  value                            BS010
026300                 "Daily Schedule - Real Capacity (Hour 00-23)".    BS010
026310     03  line + 1.                                                 BS010
026320         05  col   1   pic x(17) value "Representative Day".       BS010
026330         05  col  19   pic 9999  source Ws-Cp-Ccyy.                 BS010
026340         05  col  23   pic x(1)  value "-".                        BS010
026350         05  col  24   pic 99    source Ws-Cp-Mo.                   BS010
026360         05  col  26   pic x(1)  value "-".                        BS010
026370         05  col  27   pic 99    source Ws-Cp-Dy.                   BS010
026400     03  line + 1.                                                 BS010
026500         05  col   1   pic x(4)   value "Hour".                     BS010
026600         05  col   8   pic x(11) value "Consumption".               BS010
026700         05  col  22   pic x(6)   value "Charge".                   BS010
026800         05  col  31   pic x(9)   value "Discharge".                BS010
026900         05  col  43   pic x(8)   value "NetLoad".                  BS010
027000         05  col  54   pic x(11)  value "State".                    BS010
027100*>                                                                  BS010
027200 01  Bs10-Sched-Line     Type Detail.                                BS010
027300     03  line + 1.                                                 BS010
027400         05  col   2   pic z9      source Wp-Sch-Hour.               BS010
027500         05  col   8   pic zzzz9.99 source Wp-Sch-Consumption.       BS010
027600         05  col  22   pic zzz9.99  source Wp-Sch-Charge.            BS010
027700         05  col  31   pic zzz9.99  source Wp-Sch-Discharge.         BS010
027800         05  col  43   pic zzzz9.99 source Wp-Sch-Net-Load.          BS010
027900         05  col  54   pic x(11)   source Wp-Sch-State.              BS010
028000*>                                                                  BS010
028100 01  Bs10-Totals-Line  Type Control Footing Final.                   BS010
028200     03  line + 2.                                                 BS010
028300         05  col   1   pic x(16)  value "Initial Cost   =".         BS010
028400         05  col  18   pic zzzzzz9.99 source Ws-Initial-Cost.        BS010
028500     03  line + 1.                                                 BS010
028600         05  col   1   pic x(16)  value "Optimized Cost =".         BS010
028700         05  col  18   pic zzzzzz9.99 source Ws-Optimized-Cost.      BS010
028800     03  line + 1.                                                 BS010
028900         05  col   1   pic x(16)  value "Total Savings  =".         BS010
029000         05  col  18   pic zzzzzz9.99 source Ws-Total-Savings.       BS010
029100     03  line + 1.                                                 BS010
029200         05  col   1   pic x(16)  value "Arbitrage Saved=".          BS010
029300         05  col  18   pic zzzzzz9.99 source Bs40-Savings.           BS010
029400*>                                                                  BS010
029500 procedure division.                                                BS010
029600*>===========================                                      BS010
029700*>                                                                  BS010
029800 aa000-Main                    section.                             BS010
029900*>******************************                                   BS010
030000*>                                                                  BS010
030050     accept   WS-Run-Date from date.                                BS010
030060     display  "BS010 Peak Shave / Arbitrage Sizing, Run Date "      BS010
030070              WSB-Ccyy "-" WSB-Mo "-" WSB-Dy.                       BS010
030100     perform  zz010-Open-Files.                                    BS010
030200     perform  aa005-Seed-Candidate-Table.                           BS010
030300     perform  bb010-Read-Param-Record.                              BS010
030400     if       Bs10-Prm-At-Eof                                       BS010
030500              display BS101                                        BS010
030700              set     Bs10-Must-Abend to true                       BS010
030800              go to   aa000-Abend.                                  BS010
030900*>                                                                  BS010
031000     perform  aa070-Derive-Run-Values.                              BS010
031100     perform  aa100-Build-Consumption-Profile.                      BS010
031200     if       Bk-Day-Count = zero                                   BS010
031300              display BS102                                        BS010
031400              set     Bs10-Must-Abend to true                       BS010
031500              go to   aa000-Abend.                                  BS010
031600*>                                                                  BS010
031700     perform  aa110-Select-Representative-Day.                      BS010
031800     perform  aa120-Load-Price-Day.                                 BS010
031900     if       not Cp-Profile-Is-Found or Bs40-Price-Count not = 24  BS010
032000              display BS103                                        BS010
032100              set     Bs10-Must-Abend to true                       BS010
032200              go to   aa000-Abend.                                  BS010
032300*>                                                                  BS010
032400     perform  bb000-Run-Primary-Evaluation.                        BS010
032500     perform  bb050-Size-Comparison-Loop.                           BS010
032600     perform  cc000-Print-Report.                                   BS010
032700     perform  dd010-Write-Schedule-File.                            BS010
032750     move     Ws-Highest-Kwh to WS-Peak-Edit-Work.                  BS010
032760     display  "BS010 Complete - Highest Hourly kWh "                BS010
032770              Ws-Peak-Whole "." Ws-Peak-Dec.                        BS010
032800     perform  zz020-Close-Files.                                    BS010
032810     move     0 to return-code.                                     BS010
032820     stop     run.                                                  BS010
032830*>                                                                  BS010
032900 aa000-Abend.                                                       BS010
033000     perform  zz020-Close-Files.                                    BS010
033100     move     16 to return-code.                                    BS010
033200     stop     run.                                                  BS010
033700*>                                                                  BS010
033800 aa000-Exit.  exit section.                                         BS010
033900*>                                                                  BS010
034000 zz010-Open-Files              section.                             BS010
034100*>******************************                                   BS010
034200*>                                                                  BS010
034300     open     input  BS-Param-File BS-Meter-File BS-Price-File.     BS010
034400     open     output BS-Schedule-File.                              BS010
034500     open     output Print-File.                                   BS010
034600     initiate Bs10-Daily-Report.                                    BS010
034700     if       BS-Prm-Status not = "00" or                          BS010
034800              BS-Mtr-Status not = "00" or                          BS010
034900              BS-Prc-Status not = "00"                              BS010
035000              display "BS010 Error opening an input file"          BS010
035100              move    16 to return-code                            BS010
035200              stop    run.                                          BS010
035300*>                                                                  BS010
035400 zz010-Exit.  exit section.                                         BS010
035500*>                                                                  BS010
035600*> U7 - the comparison ladder is fixed at 4 points, 0/500/1000/1500 BS010
035700*> kWh - do not hand edit the occurrence order, bb050 assumes       BS010
035800*> ascending capacity when it breaks a savings tie.                BS010
035900 aa005-Seed-Candidate-Table    section.                             BS010
036000*>******************************                                   BS010
036100     move     zero  to Sv-Bess-Size (1).                            BS010
036200     move     500   to Sv-Bess-Size (2).                            BS010
036300     move     1000  to Sv-Bess-Size (3).                            BS010
036400     move     1500  to Sv-Bess-Size (4).                            BS010
036500*>                                                                  BS010
036600 aa005-Exit.  exit section.                                         BS010
036700*>                                                                  BS010
036800 bb010-Read-Param-Record       section.                             BS010
036900*>******************************                                   BS010
037000     read     BS-Param-File                                        BS010
037100              at end set Bs10-Prm-At-Eof to true.                   BS010
037200*>                                                                  BS010
037300 bb010-Exit.  exit section.                                         BS010
037400*>                                                                  BS010
037500*> U9 - capacity from C-Rate, grid threshold raised to the min      BS010
037600*> import level the battery itself needs to stay inside.           BS010
037700 aa070-Derive-Run-Values       section.                             BS010
037800*>******************************                                   BS010
037900     if       Pr-C-Rate = 1.0                                       BS010
038000              move   Pr-Batt-Power to Ws-Capacity-Kwh               BS010
038100     else                                                           BS010
038200              compute Ws-Capacity-Kwh rounded =                     BS010
038300                      Pr-Batt-Power * 2.15.                         BS010
038400*>                                                                  BS010
038500     if       Pr-Grid-Threshold < Pr-Batt-Power                     BS010
038600              move   Pr-Batt-Power to Ws-Grid-Threshold             BS010
038700     else                                                           BS010
038800              move   Pr-Grid-Threshold to Ws-Grid-Threshold.        BS010
038900*>                                                                  BS010
039000     compute  Ws-Eff-Fraction rounded = Pr-Batt-Eff-Pct / 100.      BS010
039100     compute  Ws-Min-Soc-Frac rounded = Pr-Min-Soc-Pct / 100.       BS010
039200     compute  Ws-Max-Soc-Frac rounded = Pr-Max-Soc-Pct / 100.       BS010
039300     compute  Ws-Min-Soc-Kwh  rounded = Ws-Min-Soc-Frac *           BS010
039400                                        Ws-Capacity-Kwh.            BS010
039500     compute  Ws-Max-Soc-Kwh  rounded = Ws-Max-Soc-Frac *           BS010
039600                                        Ws-Capacity-Kwh.            BS010
039700*>                                                                  BS010
039800 aa070-Exit.  exit section.                                         BS010
039900*>                                                                  BS010
040000*> U1 - quarter-hour readings rolled up into hourly buckets, one   BS010
040100*> bucket row per distinct date seen in the whole file.            BS010
040200 aa100-Build-Consumption-Profile section.                           BS010
040300*>*********************************                                BS010
040400     move     zero to Bk-Day-Count.                                 BS010
040500     perform  bb011-Read-Meter-Record.                              BS010
040600     perform  aa101-Roll-Up-One-Reading thru aa101-Exit             BS010
040700              until Bs10-Mtr-At-Eof.                                BS010
040800*>                                                                  BS010
040900 aa100-Exit.  exit section.                                         BS010
041000*>                                                                  BS010
041100 aa101-Roll-Up-One-Reading     section.                             BS010
041200*>*********************************                                BS010
041300     perform  aa102-Find-Or-Add-Bucket.                             BS010
041400     add      Mr-Kwh to Bk-Hour-Kwh (WS-D, WS-H).                   BS010
041500     perform  bb011-Read-Meter-Record.                              BS010
041600*>                                                                  BS010
041700 aa101-Exit.  exit section.                                         BS010
041800*>                                                                  BS010
041900*> The feed arrives date-ordered (see the note in wsbsmtr.cob), so BS010
042000*> a new date only ever shows up at the current high water mark -  BS010
042100*> this is a linear append, not a search, despite the name.        BS010
042200 aa102-Find-Or-Add-Bucket      section.                             BS010
042300*>*********************************                                BS010
042400     move     1 to WS-H.                                            BS010
042500     add      1 to Mr-Hour giving WS-H.                             BS010
042600     if       Bk-Day-Count = zero or                               BS010
042700              Mr-Date not = Bk-Date (Bk-Day-Count)                  BS010
042800              add      1 to Bk-Day-Count                            BS010
042900              move     Mr-Date to Bk-Date (Bk-Day-Count)            BS010
043000              move     zero to WS-D                                BS010
043100              perform  zz110-Zero-One-Bucket thru zz110-Exit         BS010
043200                       varying WS-D from 1 by 1 until WS-D > 24.     BS010
043300     move     Bk-Day-Count to WS-D.                                 BS010
043400*>                                                                  BS010
043500 aa102-Exit.  exit section.                                         BS010
043600*>                                                                  BS010
043700 zz110-Zero-One-Bucket         section.                             BS010
043800*>*********************************                                BS010
043900     move     zero to Bk-Hour-Kwh (Bk-Day-Count, WS-D).             BS010
044000*>                                                                  BS010
044100 zz110-Exit.  exit section.                                         BS010
044200*>                                                                  BS010
044300 bb011-Read-Meter-Record       section.                             BS010
044400*>******************************                                   BS010
044500     read     BS-Meter-File                                        BS010
044600              at end set Bs10-Mtr-At-Eof to true.                   BS010
044700*>                                                                  BS010
044800 bb011-Exit.  exit section.                                         BS010
044900*>                                                                  BS010
045000*> Representative day = the day holding the single highest hour    BS010
045100*> across the whole bucket table - aa111 finds it as a side        BS010
045200*> effect of the top-3 scan, then this paragraph copies that       BS010
045210*> one day's 24 hours into the working profile.                    BS010
045300 aa110-Select-Representative-Day section.                           BS010
045400*>**********************************                               BS010
045500     perform  aa111-Find-Top3-Hours.                               BS010
045510     move     Cp-Date to WS-Cp-Date-Edit.                           BS010
045700     perform  zz120-Copy-One-Hour thru zz120-Exit                   BS010
045800              varying WS-H from 1 by 1 until WS-H > 24.             BS010
045900     set      Cp-Profile-Is-Found to true.                          BS010
046100*>                                                                  BS010
046200 aa110-Exit.  exit section.                                         BS010
046300*>                                                                  BS010
046400 zz120-Copy-One-Hour            section.                            BS010
046500*>**********************************                               BS010
046600     move     Bk-Hour-Kwh (WS-Rep-Day, WS-H) to Cp-Hour-Kwh (WS-H). BS010
046700     move     Cp-Hour-Kwh (WS-H) to Ws-Net-Load-Save (WS-H).         BS010
046800*>                                                                  BS010
046900 zz120-Exit.  exit section.                                         BS010
047000*>                                                                  BS010
047100*> Top 3 highest (date, hour, kWh) buckets over the whole table,   BS010
047110*> 3 passes the same way bs040 pulls its cheap/expensive hours -   BS010
047120*> each pass excludes buckets already picked by an earlier pass.   BS010
047130*> Pass 1's bucket is also the single highest hour on file, so     BS010
047140*> its day becomes Cp-Date & its value becomes Cp-Highest-Hour-Kwh.BS010
047200*> Feeds the Peak Shaving Analysis block & U6's savings figure.     BS010
047300 aa111-Find-Top3-Hours          section.                            BS010
047400*>**********************************                               BS010
047410     move     low-values to WS-Bucket-Picked-Table.                BS010
047500     move     zero to Cp-Highest-Hour-Kwh.                         BS010
047600     move     zero to Cp-Top3-Avg.                                 BS010
047700     perform  aa112-Find-One-Top-Hour thru aa112-Exit               BS010
047710              varying WS-Top3-Sub from 1 by 1                       BS010
047720                      until WS-Top3-Sub > 3.                        BS010
047730     compute  Cp-Top3-Avg rounded =                                 BS010
047740              (Cp-Top3-Hour (1) + Cp-Top3-Hour (2)                  BS010
047750                                + Cp-Top3-Hour (3)) / 3.            BS010
047900     move     Cp-Highest-Hour-Kwh to Ws-Highest-Kwh.                BS010
048000*>                                                                  BS010
048100 aa111-Exit.  exit section.                                         BS010
048200*>                                                                  BS010
048210 aa112-Find-One-Top-Hour        section.                            BS010
048220*>**********************************                               BS010
048230     move     zero to WS-Top-Value.                                 BS010
048240     move     zero to WS-Top-Day.                                   BS010
048250     move     zero to WS-Top-Hour.                                  BS010
048260     perform  aa113-Scan-One-Day thru aa113-Exit                    BS010
048270              varying WS-D from 1 by 1 until WS-D > Bk-Day-Count.   BS010
048280     move     WS-Top-Value to Cp-Top3-Hour (WS-Top3-Sub).           BS010
048290     move     "Y" to WS-Bkp-Hour (WS-Top-Day, WS-Top-Hour).         BS010
048300     if       WS-Top3-Sub = 1                                       BS010
048310              move Bk-Date (WS-Top-Day) to Cp-Date                  BS010
048320              move WS-Top-Day to WS-Rep-Day                         BS010
048330              move WS-Top-Value to Cp-Highest-Hour-Kwh.             BS010
048340*>                                                                  BS010
048350 aa112-Exit.  exit section.                                         BS010
048360*>                                                                  BS010
048370 aa113-Scan-One-Day             section.                            BS010
048380*>**********************************                               BS010
048390     perform  aa114-Scan-One-Hour thru aa114-Exit                   BS010
048400              varying WS-H from 1 by 1 until WS-H > 24.             BS010
048410*>                                                                  BS010
048420 aa113-Exit.  exit section.                                         BS010
048430*>                                                                  BS010
048440 aa114-Scan-One-Hour            section.                            BS010
048450*>**********************************                               BS010
048460     if       WS-Bkp-Hour (WS-D, WS-H) not = "Y"                    BS010
048470      and     Bk-Hour-Kwh (WS-D, WS-H) > WS-Top-Value               BS010
048480              move  Bk-Hour-Kwh (WS-D, WS-H) to WS-Top-Value        BS010
048490              move  WS-D to WS-Top-Day                              BS010
048500              move  WS-H to WS-Top-Hour.                            BS010
048510*>                                                                  BS010
048520 aa114-Exit.  exit section.                                         BS010
048900*>                                                                  BS010
049000*> U9 match - day's spot price record keyed on Cp-Date. A miss or  BS010
049100*> a short day (not 24 priced hours) leaves Bs40-Price-Count low & BS010
049200*> drives the abend test back in aa000.                            BS010
049300 aa120-Load-Price-Day           section.                            BS010
049400*>**********************************                               BS010
049500     move     zero to Bs40-Price-Count.                             BS010
049600     perform  bb012-Read-Price-Record.                              BS010
049700     perform  aa121-Scan-For-Price-Day thru aa121-Exit              BS010
049800              until Bs10-Prc-At-Eof or Sp-Date = Cp-Date.           BS010
049900     if       not Bs10-Prc-At-Eof and Sp-Date = Cp-Date             BS010
050000              perform zz140-Copy-One-Price thru zz140-Exit          BS010
050100                      varying WS-H from 1 by 1 until WS-H > 24      BS010
050200              move    24 to Bs40-Price-Count.                       BS010
050300*>                                                                  BS010
050400 aa120-Exit.  exit section.                                         BS010
050500*>                                                                  BS010
050600 aa121-Scan-For-Price-Day       section.                            BS010
050700*>**********************************                               BS010
050800     perform  bb012-Read-Price-Record.                              BS010
050900*>                                                                  BS010
051000 aa121-Exit.  exit section.                                         BS010
051100*>                                                                  BS010
051200 zz140-Copy-One-Price           section.                            BS010
051300*>**********************************                               BS010
051400     move     Sp-Price (WS-H) to Bs40-Price (WS-H).                 BS010
051500*>                                                                  BS010
051600 zz140-Exit.  exit section.                                         BS010
051700*>                                                                  BS010
051800 bb012-Read-Price-Record        section.                            BS010
051900*>******************************                                   BS010
052000     read     BS-Price-File                                        BS010
052100              at end set Bs10-Prc-At-Eof to true.                   BS010
052200*>                                                                  BS010
052300 bb012-Exit.  exit section.                                         BS010
052400*>                                                                  BS010
052500*> Primary (real/derived capacity) evaluation - peak shave first,  BS010
052600*> arbitrage laid on top via bs040, then cost & savings (U2/U3/U4/ BS010
052700*> U5/U6) - this run is what drives the printed schedule & the     BS010
052800*> SCHEDULE-OUT records, not the bb050 ladder below.               BS010
052900 bb000-Run-Primary-Evaluation    section.                           BS010
053000*>**********************************                               BS010
053100     perform  bb020-Size-Peak-Shave.                                BS010
053200     perform  bb030-Schedule-Peak-Shave.                            BS010
053300     perform  bb040-Run-Arbitrage-Overlay.                          BS010
053400     perform  bb045-Compute-Cost-And-Savings.                       BS010
053500     perform  bb046-Compute-Peak-Shave-Savings.                     BS010
053600*>                                                                  BS010
053700 bb000-Exit.  exit section.                                         BS010
053800*>                                                                  BS010
053900*> U2 - required energy = sum of the excess over threshold, hour  BS010
054000*> by hour - sized but not itself printed, only feeds the reader's BS010
054100*> eye on the trailer total; the schedule reflects the real battery BS010
054200*> the site actually has, not this ideal figure.                  BS010
054300 bb020-Size-Peak-Shave           section.                           BS010
054400*>**********************************                               BS010
054500     move     zero to Ws-Required-Energy.                           BS010
054600     perform  zz150-Accum-One-Excess thru zz150-Exit                BS010
054700              varying WS-H from 1 by 1 until WS-H > 24.             BS010
054800*>                                                                  BS010
054900 bb020-Exit.  exit section.                                         BS010
055000*>                                                                  BS010
055100 zz150-Accum-One-Excess         section.                            BS010
055200*>**********************************                               BS010
055300     if       Cp-Hour-Kwh (WS-H) > Ws-Grid-Threshold                BS010
055400              compute Ws-Required-Energy rounded =                  BS010
055500                      Ws-Required-Energy +                          BS010
055600                      (Cp-Hour-Kwh (WS-H) - Ws-Grid-Threshold).     BS010
055700*>                                                                  BS010
055800 zz150-Exit.  exit section.                                         BS010
055900*>                                                                  BS010
056000*> U3 - SoC starts the day full (Max SoC% x capacity, not Init     BS010
056100*> SoC% - that figure is reserved for the bs020 multi-day roll     BS010
056200*> forward). Discharge is capped by excess, battery power & usable BS010
056300*> SoC, & the resulting net load is never left above threshold.    BS010
056400 bb030-Schedule-Peak-Shave       section.                           BS010
056500*>**********************************                               BS010
056600     compute  Ws-Soc-After-Ps rounded = Ws-Max-Soc-Frac *           BS010
056700                                        Ws-Capacity-Kwh.            BS010
056800     perform  bb031-Shave-One-Hour thru bb031-Exit                  BS010
056900              varying WS-H from 1 by 1 until WS-H > 24.              BS010
057000*>                                                                  BS010
057100 bb030-Exit.  exit section.                                         BS010
057200*>                                                                  BS010
057300 bb031-Shave-One-Hour           section.                            BS010
057400*>**********************************                               BS010
057500     move     zero to Ws-Ps-Discharge (WS-H).                       BS010
057600     if       Cp-Hour-Kwh (WS-H) not > Ws-Grid-Threshold            BS010
057700              go to bb031-Exit.                                     BS010
057800*>                                                                  BS010
057900     compute  WS-Room-Kwh rounded = Cp-Hour-Kwh (WS-H) -            BS010
058000                                    Ws-Grid-Threshold.               BS010
058100     if       WS-Room-Kwh > Pr-Batt-Power                           BS010
058200              move Pr-Batt-Power to WS-Room-Kwh.                    BS010
058300*>                                                                  BS010
058400     compute  WS-Discharge-Amt rounded = Ws-Soc-After-Ps *          BS010
058500                                         Ws-Eff-Fraction.            BS010
058600     if       WS-Room-Kwh > WS-Discharge-Amt                        BS010
058700              move WS-Discharge-Amt to WS-Room-Kwh.                  BS010
058800*>                                                                  BS010
058900     move     WS-Room-Kwh to Ws-Ps-Discharge (WS-H).                BS010
059000     subtract WS-Room-Kwh from Cp-Hour-Kwh (WS-H)                   BS010
059100              giving Ws-Net-Load-Save (WS-H).                       BS010
059200     if       Ws-Net-Load-Save (WS-H) > Ws-Grid-Threshold            BS010
059400              move Ws-Grid-Threshold to Ws-Net-Load-Save (WS-H).     BS010
059500     compute  Ws-Soc-After-Ps rounded = Ws-Soc-After-Ps -            BS010
059600                      (WS-Room-Kwh / Ws-Eff-Fraction).               BS010
059700*>                                                                  BS010
059800 bb031-Exit.  exit section.                                         BS010
059900*>                                                                  BS010
060000*> U4 variant A - bs040 continues the trajectory from wherever the BS010
060100*> peak shave schedule left SoC, working on the post-peak-shave    BS010
060200*> net load built above.                                           BS010
060300 bb040-Run-Arbitrage-Overlay     section.                           BS010
060400*>**********************************                               BS010
060500     move     "A"              to Bs40-Variant.                     BS010
060600     move     Pr-Batt-Power    to Bs40-Battery-Power.                BS010
060700     move     Ws-Capacity-Kwh  to Bs40-Capacity-Kwh.                 BS010
060800     move     Ws-Grid-Threshold to Bs40-Grid-Threshold-Kwh.          BS010
060900     move     Ws-Eff-Fraction  to Bs40-Efficiency.                   BS010
061000     move     Ws-Min-Soc-Kwh   to Bs40-Min-Soc-Kwh.                  BS010
061100     move     Ws-Max-Soc-Kwh   to Bs40-Max-Soc-Kwh.                  BS010
061200     move     Ws-Soc-After-Ps  to Bs40-Soc-Kwh.                      BS010
061300     perform  zz160-Copy-Net-Load thru zz160-Exit                   BS010
061400              varying WS-H from 1 by 1 until WS-H > 24.              BS010
061500     call     "bs040" using Bs40-Arb-Linkage.                       BS010
061600*>                                                                  BS010
061700 bb040-Exit.  exit section.                                         BS010
061800*>                                                                  BS010
061900 zz160-Copy-Net-Load            section.                            BS010
062000*>**********************************                               BS010
062100     move     Ws-Net-Load-Save (WS-H) to Bs40-Net-Load (WS-H).       BS010
062200*>                                                                  BS010
062300 zz160-Exit.  exit section.                                         BS010
062400*>                                                                  BS010
062500*> U5 - initial cost is against raw consumption, optimized cost   BS010
062600*> against the net load after both peak shave & arbitrage.         BS010
062700 bb045-Compute-Cost-And-Savings  section.                           BS010
062800*>**********************************                               BS010
062900     move     zero to Ws-Initial-Cost.                              BS010
063000     move     zero to Ws-Optimized-Cost.                            BS010
063100     perform  zz170-Accum-One-Hour-Cost thru zz170-Exit             BS010
063200              varying WS-H from 1 by 1 until WS-H > 24.              BS010
063300     subtract Ws-Optimized-Cost from Ws-Initial-Cost                BS010
063400              giving Ws-Total-Savings.                              BS010
063500*>                                                                  BS010
063600 bb045-Exit.  exit section.                                         BS010
063700*>                                                                  BS010
063800 zz170-Accum-One-Hour-Cost      section.                            BS010
063900*>**********************************                               BS010
064000     compute  Ws-Initial-Cost rounded = Ws-Initial-Cost +           BS010
064100              (Cp-Hour-Kwh (WS-H) * Bs40-Price (WS-H)).             BS010
064200     compute  Ws-Optimized-Cost rounded = Ws-Optimized-Cost +       BS010
064300              (Bs40-Net-Load (WS-H) * Bs40-Price (WS-H)).           BS010
064400*>                                                                  BS010
064500 zz170-Exit.  exit section.                                         BS010
064600*>                                                                  BS010
064700*> U6 - peak shave savings stand alone from the size ladder below, BS010
064800*> priced at the 104 NOK/kW, 6 month tariff incentive rate.        BS010
064900 bb046-Compute-Peak-Shave-Savings section.                          BS010
065000*>**********************************                               BS010
065100     compute  Ws-Peak-Shave-Kw rounded =                            BS010
065200              Ws-Highest-Kwh - Ws-Grid-Threshold.                   BS010
065300     if       Ws-Peak-Shave-Kw < zero                               BS010
065400              move zero to Ws-Peak-Shave-Kw.                       BS010
065500     compute  Ws-Peak-Shave-Savings rounded =                      BS010
065600              Ws-Peak-Shave-Kw * 104 * 6.                          BS010
065700*>                                                                  BS010
065800 bb046-Exit.  exit section.                                         BS010
065900*>                                                                  BS010
066000*> U7 - 4 candidates, each re-run independently of the primary     BS010
066100*> evaluation above - Bb-Best-Index is left on the first (smallest)BS010
066200*> candidate whose savings equal the running best, giving the tie BS010
066300*> break the spec calls for.                                       BS010
066400 bb050-Size-Comparison-Loop       section.                          BS010
066500*>**********************************                               BS010
066600     move     zero to Bb-Best-Savings.                             BS010
066700     move     1    to Bb-Best-Index.                                BS010
066800     perform  bb051-Run-One-Candidate thru bb051-Exit                BS010
066900              varying WS-Cand-Sub from 1 by 1 until WS-Cand-Sub > 4. BS010
067000*>                                                                  BS010
067100 bb050-Exit.  exit section.                                         BS010
067200*>                                                                  BS010
067300 bb051-Run-One-Candidate         section.                           BS010
067400*>**********************************                               BS010
067500     perform  bb052-Reset-Candidate-Work.                           BS010
067600     perform  bb053-Shave-Candidate-Day thru bb053-Exit              BS010
067700              varying WS-H from 1 by 1 until WS-H > 24.              BS010
067800     call     "bs040" using Bs40-Arb-Linkage.                        BS010
067900     move     zero to Sv-Initial-Cost (WS-Cand-Sub).                 BS010
068000     move     zero to Sv-Optimized-Cost (WS-Cand-Sub).               BS010
068100     perform  bb054-Cost-One-Hour thru bb054-Exit                    BS010
068200              varying WS-H from 1 by 1 until WS-H > 24.              BS010
068300     subtract Sv-Optimized-Cost (WS-Cand-Sub) from                  BS010
068400              Sv-Initial-Cost (WS-Cand-Sub)                         BS010
068500              giving Sv-Savings (WS-Cand-Sub).                      BS010
068600     if       Sv-Savings (WS-Cand-Sub) > Bb-Best-Savings            BS010
068700              move Sv-Savings (WS-Cand-Sub) to Bb-Best-Savings      BS010
068800              move WS-Cand-Sub to Bb-Best-Index.                    BS010
068900*>                                                                  BS010
069000 bb051-Exit.  exit section.                                         BS010
069100*>                                                                  BS010
069200*> Capacity comes from the ladder entry, every other battery       BS010
069300*> figure (power, efficiency, SoC limits) stays as the site's own  BS010
069400*> so only the size itself is being compared.                      BS010
069500 bb052-Reset-Candidate-Work       section.                          BS010
069600*>**********************************                               BS010
069700     move     "A"               to Bs40-Variant.                    BS010
069800     move     Pr-Batt-Power     to Bs40-Battery-Power.               BS010
069900     move     Sv-Bess-Size (WS-Cand-Sub) to Bs40-Capacity-Kwh.       BS010
070000     move     Ws-Grid-Threshold to Bs40-Grid-Threshold-Kwh.          BS010
070100     move     Ws-Eff-Fraction   to Bs40-Efficiency.                  BS010
070200     compute  Bs40-Min-Soc-Kwh rounded = Ws-Min-Soc-Frac *           BS010
070300              Sv-Bess-Size (WS-Cand-Sub).                            BS010
070400     compute  Bs40-Max-Soc-Kwh rounded = Ws-Max-Soc-Frac *           BS010
070500              Sv-Bess-Size (WS-Cand-Sub).                            BS010
070600     move     Bs40-Max-Soc-Kwh  to Bs40-Soc-Kwh.                     BS010
070700*>                                                                  BS010
070800 bb052-Exit.  exit section.                                         BS010
070900*>                                                                  BS010
071000 bb053-Shave-Candidate-Day        section.                          BS010
071100*>**********************************                               BS010
071200     move     Cp-Hour-Kwh (WS-H) to Bs40-Net-Load (WS-H).           BS010
071300     if       Cp-Hour-Kwh (WS-H) not > Ws-Grid-Threshold            BS010
071400              go to bb053-Exit.                                     BS010
071500*>                                                                  BS010
071600     compute  WS-Room-Kwh rounded = Cp-Hour-Kwh (WS-H) -            BS010
071700                                    Ws-Grid-Threshold.               BS010
071800     if       WS-Room-Kwh > Pr-Batt-Power                           BS010
071900              move Pr-Batt-Power to WS-Room-Kwh.                    BS010
072000*>                                                                  BS010
072100     compute  WS-Discharge-Amt rounded = Bs40-Soc-Kwh *             BS010
072200                                         Bs40-Efficiency.            BS010
072300     if       WS-Room-Kwh > WS-Discharge-Amt                        BS010
072400              move WS-Discharge-Amt to WS-Room-Kwh.                  BS010
072500*>                                                                  BS010
072600     subtract WS-Room-Kwh from Bs40-Net-Load (WS-H).                 BS010
072700     if       Bs40-Net-Load (WS-H) > Ws-Grid-Threshold              BS010
072800              move Ws-Grid-Threshold to Bs40-Net-Load (WS-H).        BS010
072900     compute  Bs40-Soc-Kwh rounded = Bs40-Soc-Kwh -                  BS010
073000                      (WS-Room-Kwh / Bs40-Efficiency).               BS010
073100*>                                                                  BS010
073200 bb053-Exit.  exit section.                                         BS010
073300*>                                                                  BS010
073400 bb054-Cost-One-Hour             section.                           BS010
073500*>**********************************                               BS010
073600     compute  Sv-Initial-Cost (WS-Cand-Sub) rounded =                BS010
073700              Sv-Initial-Cost (WS-Cand-Sub) +                       BS010
073800              (Cp-Hour-Kwh (WS-H) * Bs40-Price (WS-H)).             BS010
073900     compute  Sv-Optimized-Cost (WS-Cand-Sub) rounded =             BS010
074000              Sv-Optimized-Cost (WS-Cand-Sub) +                     BS010
074100              (Bs40-Net-Load (WS-H) * Bs40-Price (WS-H)).           BS010
074200*>                                                                  BS010
074300 bb054-Exit.  exit section.                                         BS010
074400*>                                                                  BS010
074500*> U10 - the printed/written schedule uses the primary (real       BS010
074600*> capacity) evaluation rebuilt fresh here from the saved pre-     BS010
074700*> arbitrage tables, since bb050 has since overwritten the linkage BS010
074800*> block with the last candidate's figures.                        BS010
074900 cc000-Print-Report              section.                           BS010
075000*>**********************************                               BS010
075100     perform  bb040-Run-Arbitrage-Overlay.                          BS010
075200     generate Bs10-Peak-Head.                                       BS010
075300     generate Bs10-Size-Head.                                       BS010
075400     perform  cc010-Print-One-Candidate thru cc010-Exit             BS010
075500              varying WS-Cand-Sub from 1 by 1 until WS-Cand-Sub > 4. BS010
075600     generate Bs10-Recommend-Line.                                  BS010
075700     generate Bs10-Sched-Head.                                      BS010
075800     perform  cc020-Print-One-Hour thru cc020-Exit                  BS010
075900              varying WS-H from 1 by 1 until WS-H > 24.              BS010
076000     terminate Bs10-Daily-Report.                                   BS010
076100     close     Print-File.                                          BS010
076200*>                                                                  BS010
076300 cc000-Exit.  exit section.                                         BS010
076400*>                                                                  BS010
076500 cc010-Print-One-Candidate       section.                           BS010
076600*>**********************************                               BS010
076700     move     Sv-Bess-Size (WS-Cand-Sub) to Wp-Cand-Size.            BS010
076800     move     Sv-Initial-Cost (WS-Cand-Sub) to Wp-Cand-Initial.      BS010
076900     move     Sv-Optimized-Cost (WS-Cand-Sub) to Wp-Cand-Optimized.  BS010
077000     move     Sv-Savings (WS-Cand-Sub) to Wp-Cand-Savings.           BS010
077100     generate Bs10-Size-Line.                                       BS010
077200*>                                                                  BS010
077300 cc010-Exit.  exit section.                                         BS010
077400*>                                                                  BS010
077500*> U10 - Charging/Discharging/Idle label for the hour, combining   BS010
077600*> the peak shave discharge held here with the arbitrage tables    BS010
077700*> bs040 just rebuilt in place on the linkage block.                BS010
077800 cc020-Print-One-Hour            section.                           BS010
077900*>**********************************                               BS010
078000     subtract 1 from WS-H giving Wp-Sch-Hour.                       BS010
078100     move     Ws-Net-Load-Save (WS-H) to Wp-Sch-Consumption.        BS010
078200     move     Bs40-Charge (WS-H) to Wp-Sch-Charge.                  BS010
078300     add      Ws-Ps-Discharge (WS-H) to Bs40-Discharge (WS-H)       BS010
078400              giving Wp-Sch-Discharge.                              BS010
078500     move     Bs40-Net-Load (WS-H) to Wp-Sch-Net-Load.              BS010
078600     if       Bs40-Charge (WS-H) > zero                             BS010
078700              move "CHARGING   " to Wp-Sch-State                    BS010
078800     else                                                           BS010
078900     if       Wp-Sch-Discharge > zero                               BS010
079000              move "DISCHARGING" to Wp-Sch-State                    BS010
079100     else                                                           BS010
079200              move "IDLE       " to Wp-Sch-State.                   BS010
079300     generate Bs10-Sched-Line.                                      BS010
079400*>                                                                  BS010
079500 cc020-Exit.  exit section.                                         BS010
079600*>                                                                  BS010
079700 dd010-Write-Schedule-File       section.                           BS010
079800*>**********************************                               BS010
079900     perform  dd011-Write-One-Hour thru dd011-Exit                  BS010
080000              varying WS-H from 1 by 1 until WS-H > 24.              BS010
080100*>                                                                  BS010
080200 dd010-Exit.  exit section.                                         BS010
080300*>                                                                  BS010
080400 dd011-Write-One-Hour            section.                           BS010
080500*>**********************************                               BS010
080600     move     Cp-Date to Rs-Date.                                   BS010
080700     subtract 1 from WS-H giving Rs-Hour.                           BS010
080800     move     Bs40-Charge (WS-H) to Rs-Charge-Kwh.                  BS010
080900     add      Ws-Ps-Discharge (WS-H) to Bs40-Discharge (WS-H)       BS010
081000              giving Rs-Discharge-Kwh.                              BS010
081100     move     Bs40-Net-Load (WS-H) to Rs-Net-Load-Kwh.               BS010
081200     if       Bs40-Charge (WS-H) > zero                             BS010
081300              set Rs-State-Charging to true                         BS010
081400     else                                                           BS010
081500     if       Rs-Discharge-Kwh > zero                               BS010
081600              set Rs-State-Discharging to true                     BS010
081700     else                                                           BS010
081800              set Rs-State-Idle to true.                            BS010
081900     write    BS-Schedule-Record.                                   BS010
082000*>                                                                  BS010
082100 dd011-Exit.  exit section.                                         BS010
082200*>                                                                  BS010
082300 zz020-Close-Files               section.                           BS010
082400*>**********************************                               BS010
082500     close    BS-Param-File BS-Meter-File BS-Price-File             BS010
082600              BS-Schedule-File.                                     BS010
082700*>                                                                  BS010
082800 zz020-Exit.  exit section.                                         BS010
082900*>                                                                  BS010
