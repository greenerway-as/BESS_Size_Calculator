000100*>*******************************************                       WSBSMTR
000200*>                                          *                       WSBSMTR
000300*>  Record Definition For Meter Reading      *                       WSBSMTR
000400*>           File                            *                       WSBSMTR
000500*>     Read sequentially, no key              *                       WSBSMTR
000600*>*******************************************                       WSBSMTR
000700*>  File size 20 bytes.                                             WSBSMTR
000800*>                                                                  WSBSMTR
000900*> Quarter-hour import reading lifted from the site's AMR head end. WSBSMTR
001000*> Sorted ascending by Mr-Date, Mr-Hour, Mr-Qtr by the feed before   WSBSMTR
001100*> it reaches us - bb100 in bs010 relies on that ordering.          WSBSMTR
001200*>                                                                  WSBSMTR
001300*> 04/01/26 vbc - Created.                                          WSBSMTR
001400*> 19/01/26 vbc - Mr-Kwh widened to S9(5)v99, site had a bad import  WSBSMTR
001500*>                spike that overflowed the old 9(3)v99 picture.    WSBSMTR
001600*>                                                                  WSBSMTR
001700 01  BS-Meter-Record.                                                WSBSMTR
001800     03  Mr-Date              pic 9(8).      *> ccyymmdd            WSBSMTR
001900     03  Mr-Hour              pic 9(2).      *> 00 - 23             WSBSMTR
002000     03  Mr-Qtr               pic 9(1).      *> 1 - 4               WSBSMTR
002100     03  Mr-Kwh               pic s9(5)v99.  *> zoned, signed       WSBSMTR
002200     03  filler               pic x(2).                            WSBSMTR
002300*>                                                                  WSBSMTR
