000100*>*******************************************                       WSBSPRC
000200*>                                          *                       WSBSPRC
000300*>  Record Definition For Spot Price File    *                       WSBSPRC
000400*>     One record per day, 24 hourly prices  *                       WSBSPRC
000500*>     Sorted ascending by Sp-Date            *                       WSBSPRC
000600*>*******************************************                       WSBSPRC
000700*>  File size 204 bytes = 8 + 24 x 8 + 4 filler.                    WSBSPRC
000800*>                                                                  WSBSPRC
000900*> Day-ahead NOK/kWh spot curve for the site's bidding area, one    WSBSPRC
001000*> record per calendar day. Sign kept as a trailing separate       WSBSPRC
001100*> character so each hourly slot lines up on an 8 byte boundary    WSBSPRC
001200*> for the eyeball checks Ops runs on the raw file before load.    WSBSPRC
001300*>                                                                  WSBSPRC
001400*> A day with other than 24 entries is not a valid price day - see  WSBSPRC
001500*> aa120-Validate-Price-Day in bs010 & cc010 in bs020.              WSBSPRC
001600*>                                                                  WSBSPRC
001700*> 05/01/26 vbc - Created.                                          WSBSPRC
001800*> 22/01/26 vbc - Sign made separate - plain zoned was truncating   WSBSPRC
001900*>                the high negative spot hours on a windy Sunday.  WSBSPRC
002000*>                                                                  WSBSPRC
002100 01  BS-Spot-Price-Record.                                          WSBSPRC
002200     03  Sp-Date                   pic 9(8).      *> ccyymmdd       WSBSPRC
002300     03  Sp-Hour-Price             occurs 24.                      WSBSPRC
002400         05  Sp-Price              pic s9(3)v9(4)                  WSBSPRC
002500                                   sign is trailing separate.      WSBSPRC
002550     03  filler                    pic x(4).                       WSBSPRC
002600*>                                                                  WSBSPRC
