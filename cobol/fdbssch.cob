000100*>                                                                  FDBSSCH
000200*> Fd For The Schedule Out File.                                   FDBSSCH
000300*> 07/01/26 vbc - Created.                                         FDBSSCH
000400*>                                                                 FDBSSCH
000500 fd  BS-Schedule-File.                                             FDBSSCH
000600 copy "wsbssch.cob".                                               FDBSSCH
000700*>                                                                 FDBSSCH
