000100*>*******************************************                       WSBSPRM
000200*>                                          *                       WSBSPRM
000300*>  Record Definition For Site/Battery       *                       WSBSPRM
000400*>     Parameter File                        *                       WSBSPRM
000500*>     One record per run                    *                       WSBSPRM
000600*>*******************************************                       WSBSPRM
000700*>  File size 50 bytes.                                             WSBSPRM
000800*>                                                                  WSBSPRM
000900*> Site identity, grid import threshold & the battery's nameplate   WSBSPRM
001000*> figures. Percent fields come in as whole% with 2 decimals & are WSBSPRM
001100*> turned into fractions (/100) the first time they are used - see WSBSPRM
001200*> aa060-Derive-Capacity in bs000.                                  WSBSPRM
001300*>                                                                  WSBSPRM
001400*> Pr-Batt-Power valid only in steps of 100 between 100 and 2000.   WSBSPRM
001500*> Pr-C-Rate valid only as 0.5 or 1.0.  Pr-Init-Soc-Pct of spaces   WSBSPRM
001600*> or zero defaults to Pr-Max-Soc-Pct - see aa065 in bs000.         WSBSPRM
001700*>                                                                  WSBSPRM
001800*> 06/01/26 vbc - Created.                                          WSBSPRM
001900*> 14/01/26 vbc - Added Pr-Init-Soc-Pct, site was always starting   WSBSPRM
002000*>                cold at min SoC and losing the first cheap hour.  WSBSPRM
002100*>                                                                  WSBSPRM
002200 01  BS-Param-Record.                                               WSBSPRM
002300     03  Pr-Site-Id                pic x(10).                      WSBSPRM
002400     03  Pr-Grid-Threshold         pic s9(5)v99.  *> kW            WSBSPRM
002500     03  Pr-Batt-Power             pic s9(5)v99.  *> kW, 100-2000  WSBSPRM
002600     03  Pr-C-Rate                 pic 9v9.       *> 0.5 or 1.0    WSBSPRM
002700     03  Pr-Batt-Eff-Pct           pic 9(3)v99.   *> 50 - 100      WSBSPRM
002800     03  Pr-Min-Soc-Pct            pic 9(3)v99.   *> 0 - 100       WSBSPRM
002900     03  Pr-Max-Soc-Pct            pic 9(3)v99.   *> 0 - 100       WSBSPRM
003000     03  Pr-Init-Soc-Pct           pic 9(3)v99.   *> 0 - 100/blank WSBSPRM
003100     03  filler                    pic x(4).                      WSBSPRM
003200*>                                                                  WSBSPRM
