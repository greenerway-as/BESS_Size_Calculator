000100*>****************************************************************  BS020
000200*>                                                               *  BS020
000300*>        BESS Sizing Batch - Multi-Day Arbitrage Simulation      *  BS020
000400*>           SoC carried forward day on day across the run        *  BS020
000500*>                                                               *  BS020
000600*>****************************************************************  BS020
000700*>                                                                  BS020
000800 identification          division.                                 BS020
000900*>===============================                                  BS020
001000*>**                                                                BS020
001100     program-id.         bs020.                                    BS020
001200*>**                                                                BS020
001300*>    Author.             Vincent B Coen FBCS, FIDM, FIDPM.         BS020
001400*>**                                                                BS020
001500*>    Installation.       Applewood Computers, Energy Sys Group.    BS020
001600*>**                                                                BS020
001700*>    Date-Written.       11/09/1987.                               BS020
001800*>**                                                                BS020
001900*>    Date-Compiled.                                                BS020
002000*>**                                                                BS020
002100*>    Security.           Copyright (C) 1987-2026 & later,          BS020
002200*>                        Vincent Bryan Coen. Distributed under the BS020
002300*>                        GNU General Public License - see COPYING. BS020
002400*>**                                                                BS020
002500*>    Remarks.            Multi-day arbitrage simulation for the    BS020
002600*>                        BESS sizing batch. Walks every day found  BS020
002700*>                        on the meter file, matches each against   BS020
002800*>                        the spot price curve, runs the full-power BS020
002900*>                        arbitrage overlay (variant B) via bs040 & BS020
003000*>                        carries state of charge forward from one  BS020
003100*>                        day to the next. A day with no matching   BS020
003200*>                        or incomplete price curve is skipped with BS020
003300*>                        a warning, unlike bs010 which abends.     BS020
003400*>**                                                                BS020
003500*>    Version.            See Prog-Name in ws.                      BS020
003600*>**                                                                BS020
003700*>    Called modules.     bs040 - arbitrage schedule (variant B).   BS020
003800*>**                                                                BS020
003900*>    Calling modules.    None - alternative third step of the      BS020
004000*>                        BESS JCL stream, run in place of bs010    BS020
004100*>                        when a multi-day view is wanted.          BS020
004200*>**                                                                BS020
004300*> Changes:                                                         BS020
004400*> 11/09/87 vbc - 0.01   Written as vacprint, the leave balance      BS020
004500*>                       carry-forward report for the weekly run.  BS020
004600*> 30/11/90 vbc - 0.02   Control break on employee number re-coded  BS020
004700*>                       to stop the trailer printing on a single   BS020
004800*>                       record group.                              BS020
004900*> 17/03/93 kp  - 0.03   Widened for the 132 column chain printer.  BS020
005000*> 12/06/98 vbc - 0.04   Y2K readiness pass - all date fields in     BS020
005100*>                       this module confirmed century safe.        BS020
005200*> 03/03/04 vbc - 1.0    Re-platformed onto Open Cobol.             BS020
005300*> 21/09/09 vbc -    .01 Migration to Open Cobol v3.00.00.          BS020
005400*> 16/04/24 vbc          Copyright notice update superseding all    BS020
005500*>                       previous notices.                          BS020
005600*> 11/01/26 vbc - 1.0.00 Taken from vacprint, re-purposed as bs020  BS020
005700*>                       for the BESS sizing batch - leave balance  BS020
005800*>                       carry-forward logic replaced by the multi- BS020
005900*>                       day SoC rollover & arbitrage simulation.   BS020
006000*> 17/01/26 vbc -    .01 Incomplete/missing price day now skips      BS020
006100*>                       with a warning rather than abending - a    BS020
006200*>                       multi-day run must be able to ride over a  BS020
006300*>                       gap in the spot curve.                     BS020
006350*> 09/08/26 vbc -    .02 Dropped the unused numeric CLASS test off  BS020
006360*>                       Special-Names, nothing ever tested it,    BS020
006370*>                       and dropped the dead Start/End/Current-   BS020
006380*>                       Date & More-Days fields off WSBSMDS - see BS020
006390*>                       that copybook's own header note.          BS020
006391*> 09/08/26 vbc -    .03 CRT STATUS is COB-CRT-Status put back in  BS020
006392*>                       Special-Names - .02 above should not have BS020
006393*>                       dropped the whole paragraph. Dead         BS020
006394*>                       WS-Rate-Work/-Split removed (nothing ever BS020
006395*>                       read the split), Ws-Eff-Whole/-Dec now    BS020
006396*>                       print on the report heading instead of   BS020
006397*>                       sitting unused, and the printed day date BS020
006398*>                       is the century-safe split, not the flat  BS020
006399*>                       Wp-Day-Date copy (now removed). Removing BS020
006400*>                       WS-Rate-Split left only two REDEFINES in BS020
006401*>                       this module, below the house minimum of BS020
006402*>                       three - WS-Savings-Edit-Work/-Split added BS020
006403*>                       and wired to the closing console trace   BS020
006404*>                       so the count is earned, not padded.      BS020
006410*>                                                                  BS020
006500*>*************************************************************    BS020
006600*>                                                                  BS020
006700 environment              division.                                BS020
006800*>===============================                                  BS020
006900*>                                                                  BS020
007000 configuration            section.                                 BS020
007100 special-names.                                                    BS020
007200     crt status is COB-CRT-Status.                                 BS020
007300     c01 is Top-Of-Form.                                           BS020
007400*>                                                                  BS020
007500 input-output              section.                                BS020
007600 file-control.                                                     BS020
007700     copy "selbsmtr.cob".                                          BS020
007800     copy "selbsprc.cob".                                          BS020
007900     copy "selbsprm.cob".                                          BS020
008000     copy "selbssch.cob".                                          BS020
008100     copy "selbsprt.cob".                                          BS020
008200*>                                                                  BS020
008300 data                     division.                                BS020
008400*>===============================                                  BS020
008500 file section.                                                     BS020
008600*>                                                                  BS020
008700 copy "fdbsmtr.cob".                                                BS020
008800 copy "fdbsprc.cob".                                                BS020
008900 copy "fdbsprm.cob".                                                BS020
009000 copy "fdbssch.cob".                                                BS020
009100*>                                                                  BS020
009200 fd  Print-File                                                     BS020
009300     reports are Bs20-Multiday-Report.                              BS020
009400*>                                                                  BS020
009500 working-storage         section.                                  BS020
009600*>-----------------------                                          BS020
009650 01  COB-CRT-Status         pic 9(4)  value zero.                  BS020
009700 77  prog-name              pic x(17) value "bs020 (1.0.05)".       BS020
009800*>                                                                  BS020
009900 01  WS-File-Status.                                                BS020
010000     03  BS-Mtr-Status          pic xx.                             BS020
010100     03  BS-Prc-Status          pic xx.                             BS020
010200     03  BS-Prm-Status          pic xx.                             BS020
010300     03  BS-Sch-Status          pic xx.                             BS020
010400     03  BS-Prt-Status          pic xx.                             BS020
010500*>                                                                  BS020
010600 01  WS-Switches.                                                   BS020
010700     03  WS-Mtr-Eof             pic x     value "N".                BS020
010800         88  Bs20-Mtr-At-Eof    value "Y".                         BS020
010900     03  WS-Prc-Eof             pic x     value "N".                BS020
011000         88  Bs20-Prc-At-Eof    value "Y".                         BS020
011100     03  WS-Prm-Eof             pic x     value "N".                BS020
011200         88  Bs20-Prm-At-Eof    value "Y".                         BS020
011300     03  WS-Day-Price-Sw        pic x     value "N".                BS020
011400         88  Bs20-Day-Priced    value "Y".                         BS020
011500     03  filler                 pic x(4).                          BS020
011600*>                                                                  BS020
011700 01  WS-Counters.                                                   BS020
011800     03  WS-H                   pic 9(2)      comp.                 BS020
011900     03  WS-D                   pic 9(3)      comp.                 BS020
012000     03  filler                 pic x(4).                          BS020
012100*>                                                                  BS020
012200*> Derived from the Site/Battery Parameter record - bs000 has       BS020
012300*> already validated it, but as with bs010 this program is always   BS020
012400*> run standalone & so repeats the U9 arithmetic for itself.        BS020
012500 01  WS-Derived-Values.                                             BS020
012600     03  Ws-Capacity-Kwh        pic s9(5)v99  comp-3.                BS020
012700     03  Ws-Grid-Threshold      pic s9(5)v99  comp-3.                BS020
012800     03  Ws-Eff-Fraction        pic s9v9(4)   comp-3.                BS020
012900     03  Ws-Min-Soc-Frac        pic s9v9(4)   comp-3.                BS020
013000     03  Ws-Max-Soc-Frac        pic s9v9(4)   comp-3.                BS020
013100     03  filler                 pic x(6).                          BS020
013200*>                                                                  BS020
013300 copy "wsbscon.cob".                                                BS020
013400*>                                                                  BS020
013500*> Passed to bs040 by reference - variant B (full power,            BS020
013600*> unconditional). Re-seeded fresh for every day of the run by      BS020
013700*> bb020-Run-One-Day.                                               BS020
013800 copy "wsbsarb.cob".                                                BS020
013900*>                                                                  BS020
014000*> Carried SoC & accrued savings - see U8 in the spec notes kept   BS020
014100*> with this module. Md-Soc-Fraction starts the run at Pr-Init-     BS020
014200*> Soc-Pct & is clamped to [Min,Max] Soc% at the end of every day.  BS020
014300 copy "wsbsmds.cob".                                                BS020
014400*>                                                                  BS020
014500*> Century-safe view of the day being simulated, broken out for    BS020
014600*> the Day-Line detail on Bs20-Multiday-Report below.               BS020
015200 01  WS-Day-Date-Edit           pic 9(8)  value zero.               BS020
015300 01  WS-Day-Date-Redef redefines WS-Day-Date-Edit.                  BS020
015400     03  WSB-Ccyy               pic 9(4).                           BS020
015500     03  WSB-Mo                 pic 9(2).                           BS020
015600     03  WSB-Dy                 pic 9(2).                           BS020
015610*>                                                                  BS020
015620*> Same split-efficiency debug view bs000 keeps on its own copy    BS020
015630*> of this figure - left here so a dump of this ws area reads the  BS020
015640*> same way across both programs.                                 BS020
015650 01  WS-Eff-Work                pic 9v9(4)  value zero.             BS020
015660 01  WS-Eff-Split redefines WS-Eff-Work.                            BS020
015670     03  Ws-Eff-Whole           pic 9.                              BS020
015680     03  Ws-Eff-Dec             pic 9(4).                           BS020
015685*>                                                                  BS020
015686*> Split for the closing console trace only - Report Writer does   BS020
015687*> its own picture-edit for Md-Total-Savings on the printed detail BS020
015688*> line above.                                                     BS020
015689 01  WS-Savings-Edit-Work       pic 9(7)v9(2)  value zero.          BS020
015690 01  WS-Savings-Edit-Split redefines WS-Savings-Edit-Work.          BS020
015691     03  Ws-Savings-Whole       pic 9(7).                           BS020
015692     03  Ws-Savings-Dec         pic 9(2).                           BS020
015700*>                                                                  BS020
015800*> Print work areas - flat fields moved before each Generate so    BS020
015900*> the Report Section never has to subscript a table directly.     BS020
016000 01  WS-Print-Work.                                                 BS020
016200     03  Wp-Day-Savings         pic s9(7)v99.                       BS020
016300     03  Wp-Running-Total       pic s9(7)v99.                       BS020
016400*>                                                                  BS020
016500 01  Error-Messages.                                                BS020
016600     03  BS201   pic x(38) value                                   BS020
016700             "BS201 No parameter record found".                    BS020
016800     03  BS202   pic x(41) value                                   BS020
016900             "BS202 No meter readings found on file".               BS020
017000     03  BS203   pic x(33) value                                   BS020
017100             "BS203 Day skipped - bad price day".                   BS020
017200*>                                                                  BS020
017300 report section.                                                    BS020
017400*>-----------------------                                          BS020
017500 RD  Bs20-Multiday-Report                                           BS020
017600     control      Final                                             BS020
017700     Page Limit   58                                                BS020
017800     Heading      1                                                 BS020
017900     First Detail 4                                                 BS020
018000     Last  Detail 56.                                               BS020
018100*>                                                                  BS020
018200 01  Bs20-Page-Head      Type Page Heading.                         BS020
018300     03  line  1.                                                   BS020
018400         05  col   1   pic x(17)  source Prog-Name.                 BS020
018500         05  col  45   pic x(41)  value                            BS020
018600                 "BESS Multi-Day Arbitrage Simulation".             BS020
018700         05  col 115   pic x(5)   value "Page ".                   BS020
018800         05  col 120   pic zz9    source Page-Counter.              BS020
018900     03  line  2.                                                   BS020
019000         05  col   1   pic x(7)   value "Site   ".                  BS020
019100         05  col   9   pic x(10)  source Pr-Site-Id.                BS020
019110         05  col  22   pic x(12)  value "Efficiency %".             BS020
019120         05  col  35   pic 9      source Ws-Eff-Whole.              BS020
019130         05  col  36   pic x(1)   value ".".                        BS020
019140         05  col  37   pic 9(4)   source Ws-Eff-Dec.                 BS020
019200     03  line  3.                                                   BS020
019300         05  col   1   pic x(4)   value "Date".                     BS020
019400         05  col  16   pic x(12)  value "Day Savings".              BS020
019500         05  col  33   pic x(13)  value "Running Total".            BS020
019600*>                                                                  BS020
019700 01  Bs20-Day-Line       Type Detail.                                BS020
019800     03  line + 1.                                                 BS020
019810         05  col   1   pic 9999     source WSB-Ccyy.                BS020
019820         05  col   5   pic x(1)     value "-".                      BS020
019830         05  col   6   pic 99       source WSB-Mo.                  BS020
019840         05  col   8   pic x(1)     value "-".                      BS020
019850         05  col   9   pic 99       source WSB-Dy.                  BS020
020000         05  col  16   pic zzzzzz9.99 source Wp-Day-Savings.        BS020
020100         05  col  34   pic zzzzzz9.99 source Wp-Running-Total.      BS020
020200*>                                                                  BS020
020300 01  Bs20-Totals-Line  Type Control Footing Final.                   BS020
020400     03  line + 2.                                                 BS020
020500         05  col   1   pic x(16)  value "Days Run       =".         BS020
020600         05  col  18   pic zzzz9  source Md-Days-Run.               BS020
020700     03  line + 1.                                                 BS020
020800         05  col   1   pic x(16)  value "Days Skipped   =".         BS020
020900         05  col  18   pic zzzz9  source Md-Days-Skipped.           BS020
021000     03  line + 1.                                                 BS020
021100         05  col   1   pic x(16)  value "Total Savings  =".         BS020
021200         05  col  18   pic zzzzzz9.99 source Md-Total-Savings.      BS020
021300*>                                                                  BS020
021400 procedure division.                                                BS020
021500*>===========================                                      BS020
021600*>                                                                  BS020
021700 aa000-Main                    section.                             BS020
021800*>******************************                                   BS020
021900*>                                                                  BS020
022000     perform  zz010-Open-Files.                                    BS020
022100     perform  bb010-Read-Param-Record.                              BS020
022200     if       Bs20-Prm-At-Eof                                       BS020
022300              display BS201                                        BS020
022400              go to   aa000-Abend.                                  BS020
022500*>                                                                  BS020
022600     perform  aa070-Derive-Run-Values.                              BS020
022700     perform  aa100-Build-Consumption-Profile.                      BS020
022800     if       Bk-Day-Count = zero                                   BS020
022900              display BS202                                        BS020
023000              go to   aa000-Abend.                                  BS020
023100*>                                                                  BS020
023200     perform  aa080-Seed-Multiday-State.                            BS020
023300     perform  bb020-Run-One-Day thru bb020-Exit                     BS020
023400              varying WS-D from 1 by 1 until WS-D > Bk-Day-Count.   BS020
023500     perform  dd020-Print-Totals.                                   BS020
023600*>                                                                  BS020
023650     move     Md-Total-Savings to WS-Savings-Edit-Work.             BS020
023660     display  "BS020 Complete - Cumulative Savings "                BS020
023670              Ws-Savings-Whole "." Ws-Savings-Dec.                  BS020
023700     perform  zz020-Close-Files.                                    BS020
023800     move     0 to return-code.                                     BS020
023900     stop     run.                                                  BS020
024000*>                                                                  BS020
024100 aa000-Abend.                                                       BS020
024200     perform  zz020-Close-Files.                                    BS020
024300     move     16 to return-code.                                    BS020
024400     stop     run.                                                  BS020
024500*>                                                                  BS020
024600 aa000-Exit.  exit section.                                         BS020
024700*>                                                                  BS020
024800 zz010-Open-Files              section.                             BS020
024900*>******************************                                   BS020
025000*>                                                                  BS020
025100     open     input  BS-Param-File BS-Meter-File BS-Price-File.     BS020
025200     open     output BS-Schedule-File.                              BS020
025300     open     output Print-File.                                   BS020
025400     initiate Bs20-Multiday-Report.                                 BS020
025500     if       BS-Prm-Status not = "00" or                          BS020
025600              BS-Mtr-Status not = "00" or                          BS020
025700              BS-Prc-Status not = "00"                              BS020
025800              display "BS020 Error opening an input file"          BS020
025900              move    16 to return-code                            BS020
026000              stop    run.                                          BS020
026100*>                                                                  BS020
026200 zz010-Exit.  exit section.                                         BS020
026300*>                                                                  BS020
026400 bb010-Read-Param-Record       section.                             BS020
026500*>******************************                                   BS020
026600     read     BS-Param-File                                        BS020
026700              at end set Bs20-Prm-At-Eof to true.                   BS020
026800*>                                                                  BS020
026900 bb010-Exit.  exit section.                                         BS020
027000*>                                                                  BS020
027100*> U9 - capacity from C-Rate, grid threshold raised to the min      BS020
027200*> import level the battery itself needs to stay inside. Not      BS020
027300*> actually used to cap net load here (bs020 runs arbitrage only,  BS020
027400*> no peak shaving layer), kept so the min/max SoC kWh figures      BS020
027500*> below are derived from the same capacity bs010 would use.       BS020
027600 aa070-Derive-Run-Values       section.                             BS020
027700*>******************************                                   BS020
027800     if       Pr-C-Rate = 1.0                                       BS020
027900              move   Pr-Batt-Power to Ws-Capacity-Kwh               BS020
028000     else                                                           BS020
028100              compute Ws-Capacity-Kwh rounded =                     BS020
028200                      Pr-Batt-Power * 2.15.                         BS020
028300*>                                                                  BS020
028400     if       Pr-Grid-Threshold < Pr-Batt-Power                     BS020
028500              move   Pr-Batt-Power to Ws-Grid-Threshold             BS020
028600     else                                                           BS020
028700              move   Pr-Grid-Threshold to Ws-Grid-Threshold.        BS020
028800*>                                                                  BS020
028900     compute  Ws-Eff-Fraction rounded = Pr-Batt-Eff-Pct / 100.      BS020
028910     move     Ws-Eff-Fraction to WS-Eff-Work.                       BS020
029000     compute  Ws-Min-Soc-Frac rounded = Pr-Min-Soc-Pct / 100.       BS020
029100     compute  Ws-Max-Soc-Frac rounded = Pr-Max-Soc-Pct / 100.       BS020
029200*>                                                                  BS020
029300 aa070-Exit.  exit section.                                         BS020
029400*>                                                                  BS020
029500*> U1 - quarter-hour readings rolled up into hourly buckets, one   BS020
029600*> bucket row per distinct date seen in the whole file - every day BS020
029700*> found is simulated below, not just the last one as in bs010.   BS020
029800 aa100-Build-Consumption-Profile section.                           BS020
029900*>*********************************                                BS020
030000     move     zero to Bk-Day-Count.                                 BS020
030100     perform  bb011-Read-Meter-Record.                              BS020
030200     perform  aa101-Roll-Up-One-Reading thru aa101-Exit             BS020
030300              until Bs20-Mtr-At-Eof.                                BS020
030400*>                                                                  BS020
030500 aa100-Exit.  exit section.                                         BS020
030600*>                                                                  BS020
030700 aa101-Roll-Up-One-Reading     section.                             BS020
030800*>*********************************                                BS020
030900     perform  aa102-Find-Or-Add-Bucket.                             BS020
031000     add      Mr-Kwh to Bk-Hour-Kwh (WS-D, WS-H).                   BS020
031100     perform  bb011-Read-Meter-Record.                              BS020
031200*>                                                                  BS020
031300 aa101-Exit.  exit section.                                         BS020
031400*>                                                                  BS020
031500*> The feed arrives date-ordered (see the note in wsbsmtr.cob), so BS020
031600*> a new date only ever shows up at the current high water mark.   BS020
031700 aa102-Find-Or-Add-Bucket      section.                             BS020
031800*>*********************************                                BS020
031900     add      1 to Mr-Hour giving WS-H.                             BS020
032000     if       Bk-Day-Count = zero or                               BS020
032100              Mr-Date not = Bk-Date (Bk-Day-Count)                  BS020
032200              add      1 to Bk-Day-Count                            BS020
032300              move     Mr-Date to Bk-Date (Bk-Day-Count)            BS020
032400              move     zero to WS-D                                BS020
032500              perform  zz110-Zero-One-Bucket thru zz110-Exit         BS020
032600                       varying WS-D from 1 by 1 until WS-D > 24.     BS020
032700     move     Bk-Day-Count to WS-D.                                 BS020
032800*>                                                                  BS020
032900 aa102-Exit.  exit section.                                         BS020
033000*>                                                                  BS020
033100 zz110-Zero-One-Bucket         section.                             BS020
033200*>*********************************                                BS020
033300     move     zero to Bk-Hour-Kwh (Bk-Day-Count, WS-D).             BS020
033400*>                                                                  BS020
033500 zz110-Exit.  exit section.                                         BS020
033600*>                                                                  BS020
033700 bb011-Read-Meter-Record       section.                             BS020
033800*>******************************                                   BS020
033900     read     BS-Meter-File                                        BS020
034000              at end set Bs20-Mtr-At-Eof to true.                   BS020
034100*>                                                                  BS020
034200 bb011-Exit.  exit section.                                         BS020
034300*>                                                                  BS020
034400*> U8 - day 1 starts from Pr-Init-Soc-Pct, not Max-Soc-Pct as in   BS020
034500*> bs010's single day peak shave start. Later days carry forward   BS020
034600*> via cc030 at the end of bb020.                                  BS020
034700 aa080-Seed-Multiday-State       section.                           BS020
034800*>**********************************                               BS020
034900     move     zero to Md-Days-Run.                                 BS020
035000     move     zero to Md-Days-Skipped.                              BS020
035100     move     zero to Md-Total-Savings.                             BS020
035200     compute  Md-Soc-Fraction rounded = Pr-Init-Soc-Pct / 100.      BS020
035300     compute  Md-Soc-Kwh rounded = Md-Soc-Fraction * Ws-Capacity-Kwh. BS020
035400*>                                                                  BS020
035500 aa080-Exit.  exit section.                                         BS020
035600*>                                                                  BS020
035700*> One simulated day - match the spot price curve, run the full-   BS020
035800*> power arbitrage overlay (variant B), accrue savings, carry the  BS020
035900*> ending SoC forward & write the day's schedule records.          BS020
036000 bb020-Run-One-Day              section.                            BS020
036100*>**********************************                               BS020
036200     move     Bk-Date (WS-D) to Cp-Date.                            BS020
036210     move     Cp-Date to WS-Day-Date-Edit.                          BS020
036300     perform  zz120-Copy-One-Hour thru zz120-Exit                   BS020
036400              varying WS-H from 1 by 1 until WS-H > 24.             BS020
036500     perform  cc010-Load-Price-Day.                                 BS020
036600     if       not Bs20-Day-Priced                                   BS020
036700              display BS203                                        BS020
036800              add     1 to Md-Days-Skipped                          BS020
036900              go to   bb020-Exit.                                   BS020
037000*>                                                                  BS020
037100     perform  bb021-Run-Arbitrage-Overlay.                          BS020
037200     perform  cc030-Carry-Soc-Forward.                              BS020
037300     perform  dd010-Write-Schedule-Day thru dd010-Exit              BS020
037400              varying WS-H from 1 by 1 until WS-H > 24.             BS020
037600     move     Bs40-Savings to Wp-Day-Savings.                        BS020
037700     move     Md-Total-Savings to Wp-Running-Total.                  BS020
037800     generate Bs20-Day-Line.                                        BS020
037900     add      1 to Md-Days-Run.                                    BS020
038000*>                                                                  BS020
038100 bb020-Exit.  exit section.                                         BS020
038200*>                                                                  BS020
038300 zz120-Copy-One-Hour            section.                            BS020
038400*>**********************************                               BS020
038500     move     Bk-Hour-Kwh (WS-D, WS-H) to Cp-Hour-Kwh (WS-H).        BS020
038600*>                                                                  BS020
038700 zz120-Exit.  exit section.                                         BS020
038800*>                                                                  BS020
038900*> U9 match - day's spot price record keyed on Cp-Date. A miss or  BS020
039000*> a short day (not 24 priced hours) leaves the day un-priced &    BS020
039100*> the caller skips it rather than abending, unlike aa120 in bs010.BS020
039200 cc010-Load-Price-Day           section.                            BS020
039300*>**********************************                               BS020
039400     move     "N" to WS-Day-Price-Sw.                               BS020
039500     move     zero to Bs40-Price-Count.                             BS020
039600     perform  bb012-Read-Price-Record.                              BS020
039700     perform  cc011-Scan-For-Price-Day thru cc011-Exit               BS020
039800              until Bs20-Prc-At-Eof or Sp-Date not < Cp-Date.       BS020
039900     if       not Bs20-Prc-At-Eof and Sp-Date = Cp-Date             BS020
040000              perform zz140-Copy-One-Price thru zz140-Exit          BS020
040100                      varying WS-H from 1 by 1 until WS-H > 24      BS020
040200              move    24 to Bs40-Price-Count                        BS020
040300              move    "Y" to WS-Day-Price-Sw.                       BS020
040400*>                                                                  BS020
040500 cc010-Exit.  exit section.                                         BS020
040600*>                                                                  BS020
040700 cc011-Scan-For-Price-Day       section.                            BS020
040800*>**********************************                               BS020
040900     perform  bb012-Read-Price-Record.                              BS020
041000*>                                                                  BS020
041100 cc011-Exit.  exit section.                                         BS020
041200*>                                                                  BS020
041300 zz140-Copy-One-Price           section.                            BS020
041400*>**********************************                               BS020
041500     move     Sp-Price (WS-H) to Bs40-Price (WS-H).                 BS020
041600*>                                                                  BS020
041700 zz140-Exit.  exit section.                                         BS020
041800*>                                                                  BS020
041900 bb012-Read-Price-Record        section.                            BS020
042000*>******************************                                   BS020
042100     read     BS-Price-File                                        BS020
042200              at end set Bs20-Prc-At-Eof to true.                   BS020
042300*>                                                                  BS020
042400 bb012-Exit.  exit section.                                         BS020
042500*>                                                                  BS020
042600*> U4 variant B - full battery power committed to every cheap/     BS020
042700*> expensive hour picked by bs040, no SoC headroom test. Soc-Kwh   BS020
042800*> going in is the carried-forward value from the previous day.    BS020
042900 bb021-Run-Arbitrage-Overlay     section.                           BS020
043000*>**********************************                               BS020
043100     move     "B"              to Bs40-Variant.                     BS020
043200     move     Pr-Batt-Power    to Bs40-Battery-Power.                BS020
043300     move     Ws-Capacity-Kwh  to Bs40-Capacity-Kwh.                 BS020
043400     move     Ws-Grid-Threshold to Bs40-Grid-Threshold-Kwh.          BS020
043500     move     Ws-Eff-Fraction  to Bs40-Efficiency.                   BS020
043600     compute  Bs40-Min-Soc-Kwh rounded = Ws-Min-Soc-Frac *          BS020
043700                                         Ws-Capacity-Kwh.            BS020
043800     compute  Bs40-Max-Soc-Kwh rounded = Ws-Max-Soc-Frac *          BS020
043900                                         Ws-Capacity-Kwh.            BS020
044000     move     Md-Soc-Kwh       to Bs40-Soc-Kwh.                      BS020
044100     perform  zz160-Copy-Net-Load thru zz160-Exit                   BS020
044200              varying WS-H from 1 by 1 until WS-H > 24.              BS020
044300     call     "bs040" using Bs40-Arb-Linkage.                       BS020
044400*>                                                                  BS020
044500 bb021-Exit.  exit section.                                         BS020
044600*>                                                                  BS020
044700 zz160-Copy-Net-Load            section.                            BS020
044800*>**********************************                               BS020
044900     move     Cp-Hour-Kwh (WS-H) to Bs40-Net-Load (WS-H).            BS020
045000*>                                                                  BS020
045100 zz160-Exit.  exit section.                                         BS020
045200*>                                                                  BS020
045300*> U8 - ending SoC from bs040 is clamped back into the site's own  BS020
045400*> Min/Max SoC% band before it is carried into tomorrow - a day of BS020
045500*> unconstrained variant-B discharge can otherwise walk the figure BS020
045600*> outside the legal operating range.                              BS020
045700 cc030-Carry-Soc-Forward         section.                           BS020
045800*>**********************************                               BS020
045900     move     Bs40-Soc-Kwh to Md-Soc-Kwh.                            BS020
046000     if       Md-Soc-Kwh < Bs40-Min-Soc-Kwh                          BS020
046100              move Bs40-Min-Soc-Kwh to Md-Soc-Kwh.                   BS020
046200     if       Md-Soc-Kwh > Bs40-Max-Soc-Kwh                          BS020
046300              move Bs40-Max-Soc-Kwh to Md-Soc-Kwh.                   BS020
046400     compute  Md-Soc-Fraction rounded =                             BS020
046500              Md-Soc-Kwh / Ws-Capacity-Kwh.                         BS020
046600     add      Bs40-Savings to Md-Total-Savings.                      BS020
046700*>                                                                  BS020
046800 cc030-Exit.  exit section.                                         BS020
046900*>                                                                  BS020
047000*> U10 - Charging/Discharging/Idle label per hour, variant B has   BS020
047100*> no separate peak-shave discharge to add back in as bs010 does.  BS020
047200 dd010-Write-Schedule-Day        section.                           BS020
047300*>**********************************                               BS020
047400     move     Cp-Date to Rs-Date.                                   BS020
047500     subtract 1 from WS-H giving Rs-Hour.                           BS020
047600     move     Bs40-Charge (WS-H) to Rs-Charge-Kwh.                   BS020
047700     move     Bs40-Discharge (WS-H) to Rs-Discharge-Kwh.             BS020
047800     move     Bs40-Net-Load (WS-H) to Rs-Net-Load-Kwh.               BS020
047900     if       Bs40-Charge (WS-H) > zero                              BS020
048000              set Rs-State-Charging to true                         BS020
048100     else                                                           BS020
048200     if       Bs40-Discharge (WS-H) > zero                           BS020
048300              set Rs-State-Discharging to true                     BS020
048400     else                                                           BS020
048500              set Rs-State-Idle to true.                            BS020
048600     write    BS-Schedule-Record.                                   BS020
048700*>                                                                  BS020
048800 dd010-Exit.  exit section.                                         BS020
048900*>                                                                  BS020
049000 dd020-Print-Totals             section.                            BS020
049100*>**********************************                               BS020
049200     generate Bs20-Totals-Line.                                     BS020
049300     terminate Bs20-Multiday-Report.                                BS020
049400     close     Print-File.                                          BS020
049500*>                                                                  BS020
049600 dd020-Exit.  exit section.                                         BS020
049700*>                                                                  BS020
049800 zz020-Close-Files               section.                           BS020
049900*>**********************************                               BS020
050000     close    BS-Param-File BS-Meter-File BS-Price-File             BS020
050100              BS-Schedule-File.                                     BS020
050200*>                                                                  BS020
050300 zz020-Exit.  exit section.                                         BS020
050400*>                                                                  BS020
