000100*>                                                                  SELBSMTR
000200*> Select Clause For The Meter Reading File.                       SELBSMTR
000300*> 04/01/26 vbc - Created.                                         SELBSMTR
000400*>                                                                 SELBSMTR
000500     select  BS-Meter-File assign to "METER-READINGS"              SELBSMTR
000600             organization line sequential                         SELBSMTR
000700             status       BS-Mtr-Status.                          SELBSMTR
000800*>                                                                 SELBSMTR
