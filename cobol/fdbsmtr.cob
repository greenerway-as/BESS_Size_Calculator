000100*>                                                                  FDBSMTR
000200*> Fd For The Meter Reading File.                                  FDBSMTR
000300*> 04/01/26 vbc - Created.                                         FDBSMTR
000400*>                                                                 FDBSMTR
000500 fd  BS-Meter-File.                                                FDBSMTR
000600 copy "wsbsmtr.cob".                                               FDBSMTR
000700*>                                                                 FDBSMTR
