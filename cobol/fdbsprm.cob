000100*>                                                                  FDBSPRM
000200*> Fd For The Site/Battery Parameter File.                          FDBSPRM
000300*> 06/01/26 vbc - Created.                                         FDBSPRM
000400*>                                                                 FDBSPRM
000500 fd  BS-Param-File.                                                FDBSPRM
000600 copy "wsbsprm.cob".                                                FDBSPRM
000700*>                                                                 FDBSPRM
