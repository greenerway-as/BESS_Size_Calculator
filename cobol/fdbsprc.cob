000100*>                                                                  FDBSPRC
000200*> Fd For The Spot Price File.                                     FDBSPRC
000300*> 05/01/26 vbc - Created.                                         FDBSPRC
000400*>                                                                 FDBSPRC
000500 fd  BS-Price-File.                                                FDBSPRC
000600 copy "wsbsprc.cob".                                               FDBSPRC
000700*>                                                                 FDBSPRC
