000100*>*******************************************                       WSBSCAND
000200*>                                          *                       WSBSCAND
000300*>  Working Storage For The BESS Size        *                       WSBSCAND
000400*>    Comparison Ladder                      *                       WSBSCAND
000500*>     Candidates fixed at 0/500/1000/1500   *                       WSBSCAND
000600*>*******************************************                       WSBSCAND
000700*>                                                                  WSBSCAND
000800*> bb050-Size-Comparison-Loop in bs010 runs bb020/bb030/bb040 once  WSBSCAND
000900*> per Sv-Bess-Size below & keeps the savings summary for each.     WSBSCAND
001000*> Bb-Best-Index points at the candidate with the highest savings; WSBSCAND
001100*> on a tie the earlier (smaller) entry wins - left as found, do   WSBSCAND
001200*> not re-scan backwards.                                          WSBSCAND
001300*>                                                                  WSBSCAND
001400*> 08/01/26 vbc - Created.                                          WSBSCAND
001500*>                                                                  WSBSCAND
001600 01  BS-Size-Comparison-Table.                                      WSBSCAND
001700     03  Bb-Candidate-Kwh          comp-3 occurs 4.                 WSBSCAND
001800         05  Sv-Bess-Size          pic s9(5)v99.                   WSBSCAND
001900         05  Sv-Initial-Cost       pic s9(7)v99.                   WSBSCAND
002000         05  Sv-Optimized-Cost     pic s9(7)v99.                   WSBSCAND
002100         05  Sv-Savings            pic s9(7)v99.                   WSBSCAND
002200     03  Bb-Best-Index             pic 9         comp.              WSBSCAND
002300     03  Bb-Best-Savings           pic s9(7)v99  comp-3.            WSBSCAND
002350     03  filler                    pic x(4).                       WSBSCAND
002400*>                                                                  WSBSCAND
002500*> Values seeded once at aa005 in bs010 - do not hand edit the       WSBSCAND
002600*> occurrence order, bb050 assumes ascending capacity.              WSBSCAND
002700*>                                                                  WSBSCAND
