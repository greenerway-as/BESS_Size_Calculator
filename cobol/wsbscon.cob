000100*>*******************************************                       WSBSCON
000200*>                                          *                       WSBSCON
000300*>  Working Storage For The Representative   *                       WSBSCON
000400*>    Daily Consumption Profile               *                       WSBSCON
000500*>     Built in memory, not a file            *                       WSBSCON
000600*>*******************************************                       WSBSCON
000700*>                                                                  WSBSCON
000800*> Filled by aa100-thru-aa199 in bs010 from the raw quarter-hour    WSBSCON
000900*> meter readings - see U1 in the spec notes kept with bs010.       WSBSCON
001000*> Cp-Top3-Avg & Cp-Top3-Hour carry the top-3-hour analysis used    WSBSCON
001100*> for the Peak Shaving Analysis block on the summary report.      WSBSCON
001200*>                                                                  WSBSCON
001300*> 04/01/26 vbc - Created.                                          WSBSCON
001310*> 09/08/26 vbc - Note only - Cp-Top3-Avg/Cp-Top3-Hour are filled  WSBSCON
001320*>                by aa111-thru-aa114 in bs010, not aa100-aa102.   WSBSCON
001400*>                                                                  WSBSCON
001500 01  BS-Consumption-Profile.                                        WSBSCON
001600     03  Cp-Date                   pic 9(8).                       WSBSCON
001700     03  Cp-Hour-Kwh               pic s9(5)v99  comp-3 occurs 24. WSBSCON
001800     03  Cp-Highest-Hour-Kwh       pic s9(5)v99  comp-3.           WSBSCON
001900     03  Cp-Top3-Avg               pic s9(5)v99  comp-3.           WSBSCON
002000     03  Cp-Top3-Hour              pic s9(5)v99  comp-3 occurs 3.  WSBSCON
002100     03  Cp-Profile-Found          pic x         value "N".        WSBSCON
002200         88  Cp-Profile-Is-Found   value "Y".                      WSBSCON
002300         88  Cp-Profile-Not-Found  value "N".                      WSBSCON
002350     03  filler                    pic x(4).                       WSBSCON
002400*>                                                                  WSBSCON
002500*> All-Day bucket area used while scanning Meter-Readings - one     WSBSCON
002600*> entry per distinct date seen in the selected date range.        WSBSCON
002700*>                                                                  WSBSCON
002800 01  BS-Daily-Bucket-Table.                                         WSBSCON
002900     03  Bk-Day-Count              pic 9(3)      comp.              WSBSCON
003000     03  Bk-Day                    occurs 366    comp-3.            WSBSCON
003100         05  Bk-Date               pic 9(8).                       WSBSCON
003200         05  Bk-Hour-Kwh           pic s9(5)v99  occurs 24.         WSBSCON
003250         05  filler            pic x(4).                       WSBSCON
003300*>                                                                  WSBSCON
