000100*>                                                                  SELBSSCH
000200*> Select Clause For The Schedule Out File.                        SELBSSCH
000300*> 07/01/26 vbc - Created.                                         SELBSSCH
000400*>                                                                 SELBSSCH
000500     select  BS-Schedule-File assign to "SCHEDULE-OUT"             SELBSSCH
000600             organization line sequential                         SELBSSCH
000700             status       BS-Sch-Status.                          SELBSSCH
000800*>                                                                 SELBSSCH
