000100*>                                                                  SELBSPRM
000200*> Select Clause For The Site/Battery Parameter File.               SELBSPRM
000300*> 06/01/26 vbc - Created.                                         SELBSPRM
000400*>                                                                 SELBSPRM
000500     select  BS-Param-File assign to "SITE-PARAMS"                 SELBSPRM
000600             organization line sequential                         SELBSPRM
000700             status       BS-Prm-Status.                          SELBSPRM
000800*>                                                                 SELBSPRM
