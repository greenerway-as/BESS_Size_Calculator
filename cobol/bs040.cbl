000100*>****************************************************************  BS040
000200*>                                                               *  BS040
000300*>                 Arbitrage Schedule Subprogram                  *  BS040
000400*>            Two variants, selected by Bs40-Variant              *  BS040
000500*>                                                               *  BS040
000600*>****************************************************************  BS040
000700*>                                                                  BS040
000800 identification          division.                                 BS040
000900*>===============================                                  BS040
001000*>**                                                                BS040
001100     program-id.         bs040.                                    BS040
001200*>**                                                                BS040
001300*>    Author.             Vincent B Coen FBCS, FIDM, FIDPM.         BS040
001400*>**                                                                BS040
001500*>    Installation.       Applewood Computers, Energy Sys Group.    BS040
001600*>**                                                                BS040
001700*>    Date-Written.       14/06/1986.                               BS040
001800*>**                                                                BS040
001900*>    Date-Compiled.                                                BS040
002000*>**                                                                BS040
002100*>    Security.           Copyright (C) 1986-2026 & later,          BS040
002200*>                        Vincent Bryan Coen. Distributed under the BS040
002300*>                        GNU General Public License - see COPYING. BS040
002400*>**                                                                BS040
002500*>    Remarks.            Common arbitrage scheduler, called by     BS040
002600*>                        bs010 (variant A, SoC-constrained, single BS040
002700*>                        day) and bs020 (variant B, full-power,    BS040
002800*>                        multi-day rollover). Finds the 3 cheapest BS040
002900*>                        & 3 most expensive hours of the price     BS040
003000*>                        day, schedules charge/discharge against   BS040
003100*>                        them & returns arbitrage savings.         BS040
003200*>**                                                                BS040
003300*>    Version.            See Prog-Name in ws.                      BS040
003400*>**                                                                BS040
003500*>    Called modules.     None.                                     BS040
003600*>**                                                                BS040
003700*>    Calling modules.    bs010, bs020.                             BS040
003800*>**                                                                BS040
003900*> Changes:                                                         BS040
004000*> 14/06/86 vbc - 0.01   Module written for the original load       BS040
004100*>                       scheduling batch, in-line in the daily     BS040
004200*>                       demand run, not yet a separate CALL.       BS040
004300*> 02/09/88 vbc - 0.02   Split into its own module so the weekend   BS040
004400*>                       re-run job could share it.                 BS040
004500*> 19/03/91 kp  - 0.03   Added second cheap/expensive hour to the   BS040
004600*>                       search, site was only ever using one.      BS040
004700*> 07/11/94 vbc - 0.04   Third hour added to both tables per sales  BS040
004800*>                       request - larger sites wanted more spread. BS040
004900*> 22/05/98 vbc - 0.05   Y2K readiness pass - all date work in this BS040
005000*>                       module confirmed century safe, no change. BS040
005100*> 11/02/03 vbc - 1.0    Re-platformed onto Open Cobol.             BS040
005200*> 30/07/09 vbc -    .01 Migration to Open Cobol v3.00.00.          BS040
005300*> 16/04/24 vbc          Copyright notice update superseding all    BS040
005400*>                       previous notices.                          BS040
005500*> 10/01/26 vbc - 1.1.00 Reworked for the BESS sizing batch - was   BS040
005600*>                       carrying HV switchgear load data, now      BS040
005700*>                       carries battery charge/discharge kWh.      BS040
005800*> 13/01/26 vbc -    .01 Added Bs40-Capacity-Kwh & the explicit     BS040
005900*>                       zero-capacity short-circuit - variant B   BS040
006000*>                       was charging a phantom candidate 0 size.  BS040
006100*> 21/01/26 vbc -    .02 Tie-break confirmed stable on hour index - BS040
006200*>                       Ops queried two equal-priced hours 03/04. BS040
006300*> 09/08/26 vbc -    .03 Special-Names dropped - the numeric CLASS BS040
006400*>                       test it carried was never referenced by  BS040
006500*>                       any IF in this module.                   BS040
006600*> 09/08/26 vbc -    .04 Variant B (bb031/bb041) now updates       BS040
006700*>                       Bs40-Soc-Kwh same as variant A does - QA BS040
006800*>                      had caught multi-day SoC carry-forward   BS040
006900*>                      flat-lining, the full-power B legs had   BS040
007000*>                      never touched the SoC balance at all.    BS040
007100*>                                                                  BS040
007200*> 09/08/26 vbc -    .05 Auditor caught .03 above - dropping the  BS040
007300*>                       whole Special-Names paragraph to dodge  BS040
007400*>                       an unused CLASS test was wrong, CRT     BS040
007500*>                       STATUS is COB-CRT-Status put back in,   BS040
007600*>                       same clause pyrgstr/vacprint carry. The BS040
007700*>                       Price/Kwh/Soc edit-splits were dead     BS040
007800*>                       scaffolding - now moved & displayed at  BS040
007900*>                       the point each value is actually picked,BS040
008000*>                       charged, discharged or rolled, same as  BS040
008100*>                       bs000 writes then displays its own split.BS040
008200*>                                                                  BS040
008300*>*************************************************************    BS040
008400*>                                                                  BS040
008500 environment              division.                                BS040
008600*>===============================                                  BS040
008700*>                                                                  BS040
008800 configuration            section.                                 BS040
008900 special-names.                                                    BS040
009000     crt status is COB-CRT-Status.                                 BS040
009100*>                                                                  BS040
009200 input-output              section.                                BS040
009300 file-control.                                                     BS040
009400*>                                                                  BS040
009500 data                     division.                                BS040
009600*>===============================                                  BS040
009700 file section.                                                     BS040
009800*>                                                                  BS040
009900 working-storage         section.                                  BS040
010000*>-----------------------                                          BS040
010100 01  COB-CRT-Status         pic 9(4)  value zero.                  BS040
010200 77  prog-name              pic x(17) value "bs040 (1.1.05)".       BS040
010300*>                                                                  BS040
010400 01  WS-Work-Fields.                                                BS040
010500     03  WS-I                  pic 9(2)      comp.                  BS040
010600     03  WS-J                  pic 9(2)      comp.                  BS040
010700     03  WS-Best-Hour          pic 9(2)      comp.                  BS040
010800     03  WS-Best-Price         pic s9(3)v9(4) comp-3.                BS040
010900     03  WS-Picked-Flag        pic x(24)     value low-values.      BS040
011000         05  WS-Picked         pic x         occurs 24.             BS040
011100             88  WS-Hour-Picked  value "Y".                        BS040
011200     03  WS-Excess             pic s9(5)v99  comp-3.                 BS040
011300     03  WS-Charge-Amt         pic s9(5)v99  comp-3.                 BS040
011400     03  WS-Discharge-Amt      pic s9(5)v99  comp-3.                 BS040
011500     03  WS-Room-Kwh           pic s9(7)v99  comp-3.                 BS040
011600     03  filler                pic x(4).                        BS040
011700*>                                                                  BS040
011800 01  WS-Price-Edit-Work.                                           BS040
011900     03  WS-Pe-Price           pic s9(3)v9(4) comp-3.              BS040
012000     03  filler                pic x(4).                           BS040
012100 01  WS-Price-Edit-Split redefines WS-Price-Edit-Work.             BS040
012200     03  WS-Pe-Whole           pic s9(3).                          BS040
012300     03  WS-Pe-Frac            pic 9(4).                           BS040
012400     03  filler                pic x(4).                           BS040
012500*>                                                                  BS040
012600 01  WS-Kwh-Edit-Work.                                             BS040
012700     03  WS-Ke-Kwh             pic s9(5)v99   comp-3.              BS040
012800     03  filler                pic x(4).                           BS040
012900 01  WS-Kwh-Edit-Split redefines WS-Kwh-Edit-Work.                 BS040
013000     03  WS-Ke-Whole           pic s9(5).                          BS040
013100     03  WS-Ke-Dec             pic 99.                             BS040
013200     03  filler                pic x(4).                           BS040
013300*>                                                                  BS040
013400 01  WS-Soc-Edit-Work.                                             BS040
013500     03  WS-Se-Kwh             pic s9(7)v99   comp-3.              BS040
013600     03  filler                pic x(4).                           BS040
013700 01  WS-Soc-Edit-Split redefines WS-Soc-Edit-Work.                 BS040
013800     03  WS-Se-Whole           pic s9(7).                          BS040
013900     03  WS-Se-Dec             pic 99.                             BS040
014000     03  filler                pic x(4).                           BS040
014100*>                                                                  BS040
014200 linkage                 section.                                  BS040
014300*>***********************                                          BS040
014400*>                                                                  BS040
014500 copy "wsbsarb.cob".                                                BS040
014600*>                                                                  BS040
014700 procedure division using Bs40-Arb-Linkage.                        BS040
014800*>=========================================                        BS040
014900*>                                                                  BS040
015000 aa000-Main                 section.                                BS040
015100*>*************************                                        BS040
015200*>                                                                  BS040
015300     move     zero     to Bs40-Savings.                            BS040
015400     move     low-values to WS-Picked-Flag.                        BS040
015500*>                                                                  BS040
015600     perform  zz100-Zero-Hour-Tables thru zz100-Exit                BS040
015700              varying WS-I from 1 by 1 until WS-I > 24.             BS040
015800*>                                                                  BS040
015900     if       Bs40-Capacity-Kwh = zero                              BS040
016000              go to aa000-Exit.                                     BS040
016100*>                                                                  BS040
016200     if       Bs40-Price-Count < 3                                  BS040
016300              go to aa000-Exit.                                     BS040
016400*>                                                                  BS040
016500     perform  aa010-Find-Cheap-Hours thru aa010-Exit.               BS040
016600     perform  aa020-Find-Expensive-Hours thru aa020-Exit.           BS040
016700*>                                                                  BS040
016800     if       Bs40-Variant-A                                        BS040
016900              perform bb010-Charge-Variant-A thru bb010-Exit        BS040
017000              perform bb020-Discharge-Variant-A thru bb020-Exit     BS040
017100     else                                                           BS040
017200              perform bb030-Charge-Variant-B thru bb030-Exit        BS040
017300              perform bb040-Discharge-Variant-B thru bb040-Exit     BS040
017400     end-if.                                                        BS040
017500*>                                                                  BS040
017600     perform  aa030-Compute-Savings thru aa030-Exit.                BS040
017700*>                                                                  BS040
017800 aa000-Exit.   exit section.                                        BS040
017900*>                                                                  BS040
018000 zz100-Zero-Hour-Tables      section.                               BS040
018100*>***********************************                               BS040
018200*> Body paragraph for the aa000 init loop - zeroes one hour slot   BS040
018300*> of the charge/discharge tables per call.                        BS040
018400*>                                                                  BS040
018500     move     zero to Bs40-Charge (WS-I).                          BS040
018600     move     zero to Bs40-Discharge (WS-I).                       BS040
018700*>                                                                  BS040
018800 zz100-Exit.   exit section.                                        BS040
018900*>                                                                  BS040
019000 aa010-Find-Cheap-Hours       section.                              BS040
019100*>***********************************                               BS040
019200*> 3 passes, one per Bs40-Cheap-Hour entry - each pass resets the  BS040
019300*> low-water mark then drives aa012 over all 24 hours.             BS040
019400*>                                                                  BS040
019500     perform  aa011-Find-One-Cheap-Hour thru aa011-Exit             BS040
019600              varying WS-J from 1 by 1 until WS-J > 3.              BS040
019700*>                                                                  BS040
019800 aa010-Exit.   exit section.                                        BS040
019900*>                                                                  BS040
020000 aa011-Find-One-Cheap-Hour   section.                               BS040
020100*>***********************************                               BS040
020200*> Ascending price order, tie broken by earlier hour - the table   BS040
020300*> is scanned low-to-high each time so the first equal price found BS040
020400*> is always the earliest hour.                                    BS040
020500*>                                                                  BS040
020600     move     9999 to WS-Best-Price.                                BS040
020700     move     zero to WS-Best-Hour.                                 BS040
020800     perform  aa012-Scan-For-Cheapest thru aa012-Exit                BS040
020900              varying WS-I from 1 by 1 until WS-I > 24.             BS040
021000     move     WS-Best-Hour to Bs40-Cheap-Hour (WS-J).                BS040
021100     move     "Y" to WS-Picked (WS-Best-Hour).                      BS040
021200     move     WS-Best-Price to WS-Pe-Price.                         BS040
021300     display  "BS040 Cheap Hour " WS-Best-Hour " Price "            BS040
021400              WS-Pe-Whole "." WS-Pe-Frac.                           BS040
021500*>                                                                  BS040
021600 aa011-Exit.   exit section.                                        BS040
021700*>                                                                  BS040
021800 aa012-Scan-For-Cheapest     section.                               BS040
021900*>***********************************                               BS040
022000     if       WS-Picked (WS-I) not = "Y"                            BS040
022100      and     Bs40-Price (WS-I) < WS-Best-Price                     BS040
022200              move  Bs40-Price (WS-I) to WS-Best-Price              BS040
022300              move  WS-I to WS-Best-Hour.                           BS040
022400*>                                                                  BS040
022500 aa012-Exit.   exit section.                                        BS040
022600*>                                                                  BS040
022700 aa020-Find-Expensive-Hours   section.                              BS040
022800*>***********************************                               BS040
022900*> Hours already picked as cheap are excluded by WS-Picked, so the BS040
023000*> expensive search only ever sees the remaining 21 hours.         BS040
023100*>                                                                  BS040
023200     perform  aa021-Find-One-Expensive-Hour thru aa021-Exit         BS040
023300              varying WS-J from 1 by 1 until WS-J > 3.              BS040
023400*>                                                                  BS040
023500 aa020-Exit.   exit section.                                        BS040
023600*>                                                                  BS040
023700 aa021-Find-One-Expensive-Hour section.                             BS040
023800*>*************************************                             BS040
023900*> Descending price order, tie broken by earlier hour.             BS040
024000*>                                                                  BS040
024100     move     -9999 to WS-Best-Price.                               BS040
024200     move     zero  to WS-Best-Hour.                                BS040
024300     perform  aa022-Scan-For-Dearest thru aa022-Exit                BS040
024400              varying WS-I from 1 by 1 until WS-I > 24.             BS040
024500     move     WS-Best-Hour to Bs40-Expensive-Hour (WS-J).           BS040
024600     move     "Y" to WS-Picked (WS-Best-Hour).                      BS040
024700     move     WS-Best-Price to WS-Pe-Price.                         BS040
024800     display  "BS040 Expensive Hour " WS-Best-Hour " Price "        BS040
024900              WS-Pe-Whole "." WS-Pe-Frac.                           BS040
025000*>                                                                  BS040
025100 aa021-Exit.   exit section.                                        BS040
025200*>                                                                  BS040
025300 aa022-Scan-For-Dearest      section.                               BS040
025400*>***********************************                               BS040
025500     if       WS-Picked (WS-I) not = "Y"                            BS040
025600      and     Bs40-Price (WS-I) > WS-Best-Price                     BS040
025700              move  Bs40-Price (WS-I) to WS-Best-Price              BS040
025800              move  WS-I to WS-Best-Hour.                           BS040
025900*>                                                                  BS040
026000 aa022-Exit.   exit section.                                        BS040
026100*>                                                                  BS040
026200 bb010-Charge-Variant-A       section.                              BS040
026300*>***********************************                               BS040
026400*> SoC-constrained charge, cheapest hour first - drives bb011 once BS040
026500*> per entry in Bs40-Cheap-Hour.                                    BS040
026600*>                                                                  BS040
026700     perform  bb011-Charge-One-Hour-A thru bb011-Exit                BS040
026800              varying WS-J from 1 by 1 until WS-J > 3.              BS040
026900*>                                                                  BS040
027000 bb010-Exit.   exit section.                                        BS040
027100*>                                                                  BS040
027200 bb011-Charge-One-Hour-A     section.                               BS040
027300*>***********************************                               BS040
027400     move     Bs40-Cheap-Hour (WS-J) to WS-I.                       BS040
027500     if       Bs40-Soc-Kwh not < Bs40-Max-Soc-Kwh                   BS040
027600              go to bb011-Exit.                                     BS040
027700*>                                                                  BS040
027800     compute  WS-Room-Kwh rounded =                                 BS040
027900              (Bs40-Max-Soc-Kwh - Bs40-Soc-Kwh) / Bs40-Efficiency.  BS040
028000     move     Bs40-Battery-Power to WS-Charge-Amt.                  BS040
028100     if       WS-Room-Kwh < WS-Charge-Amt                           BS040
028200              move WS-Room-Kwh to WS-Charge-Amt.                    BS040
028300*>                                                                  BS040
028400     if       Bs40-Net-Load (WS-I) + WS-Charge-Amt                  BS040
028500              > Bs40-Grid-Threshold-Kwh                             BS040
028600              go to bb011-Exit.                                     BS040
028700*>                                                                  BS040
028800     add      WS-Charge-Amt to Bs40-Charge (WS-I).                  BS040
028900     compute  Bs40-Soc-Kwh rounded =                                BS040
029000              Bs40-Soc-Kwh + (WS-Charge-Amt * Bs40-Efficiency).     BS040
029100     add      WS-Charge-Amt to Bs40-Net-Load (WS-I).                BS040
029200     move     WS-Charge-Amt to WS-Ke-Kwh.                           BS040
029300     move     Bs40-Soc-Kwh  to WS-Se-Kwh.                           BS040
029400     display  "BS040 Charge  Hour " WS-I " Kwh " WS-Ke-Whole "."    BS040
029500              WS-Ke-Dec " SoC Now " WS-Se-Whole "." WS-Se-Dec.      BS040
029600*>                                                                  BS040
029700 bb011-Exit.   exit section.                                        BS040
029800*>                                                                  BS040
029900 bb020-Discharge-Variant-A    section.                              BS040
030000*>***********************************                               BS040
030100*> SoC-constrained discharge, most expensive hour first - drives   BS040
030200*> bb021 once per entry in Bs40-Expensive-Hour.                     BS040
030300*>                                                                  BS040
030400     perform  bb021-Discharge-One-Hour-A thru bb021-Exit            BS040
030500              varying WS-J from 1 by 1 until WS-J > 3.              BS040
030600*>                                                                  BS040
030700 bb020-Exit.   exit section.                                        BS040
030800*>                                                                  BS040
030900 bb021-Discharge-One-Hour-A  section.                               BS040
031000*>***********************************                               BS040
031100     move     Bs40-Expensive-Hour (WS-J) to WS-I.                   BS040
031200     if       Bs40-Soc-Kwh not > Bs40-Min-Soc-Kwh                   BS040
031300              go to bb021-Exit.                                     BS040
031400*>                                                                  BS040
031500     compute  WS-Discharge-Amt rounded =                           BS040
031600              Bs40-Soc-Kwh * Bs40-Efficiency.                       BS040
031700     if       WS-Discharge-Amt > Bs40-Battery-Power                 BS040
031800              move Bs40-Battery-Power to WS-Discharge-Amt.          BS040
031900*>                                                                  BS040
032000     if       Bs40-Net-Load (WS-I) - WS-Discharge-Amt < zero        BS040
032100              go to bb021-Exit.                                     BS040
032200*>                                                                  BS040
032300     add      WS-Discharge-Amt to Bs40-Discharge (WS-I).            BS040
032400     compute  Bs40-Soc-Kwh rounded =                                BS040
032500              Bs40-Soc-Kwh - (WS-Discharge-Amt / Bs40-Efficiency).  BS040
032600     subtract WS-Discharge-Amt from Bs40-Net-Load (WS-I).           BS040
032700     move     WS-Discharge-Amt to WS-Ke-Kwh.                        BS040
032800     move     Bs40-Soc-Kwh     to WS-Se-Kwh.                        BS040
032900     display  "BS040 Discharge Hour " WS-I " Kwh " WS-Ke-Whole "."  BS040
033000              WS-Ke-Dec " SoC Now " WS-Se-Whole "." WS-Se-Dec.      BS040
033100*>                                                                  BS040
033200 bb021-Exit.   exit section.                                        BS040
033300*>                                                                  BS040
033400 bb030-Charge-Variant-B       section.                              BS040
033500*>***********************************                               BS040
033600*> Full battery power, unconditional - no SoC gate during the day, BS040
033700*> used only by the multi-day rollover in bs020.                   BS040
033800*>                                                                  BS040
033900     perform  bb031-Charge-One-Hour-B thru bb031-Exit                BS040
034000              varying WS-J from 1 by 1 until WS-J > 3.              BS040
034100*>                                                                  BS040
034200 bb030-Exit.   exit section.                                        BS040
034300*>                                                                  BS040
034400 bb031-Charge-One-Hour-B     section.                               BS040
034500*>***********************************                               BS040
034600     move     Bs40-Cheap-Hour (WS-J) to WS-I.                       BS040
034700     move     Bs40-Battery-Power to Bs40-Charge (WS-I).             BS040
034800     add      Bs40-Battery-Power to Bs40-Net-Load (WS-I).           BS040
034900     compute  Bs40-Soc-Kwh rounded =                                BS040
035000              Bs40-Soc-Kwh + (Bs40-Battery-Power * Bs40-Efficiency).BS040
035100     move     Bs40-Battery-Power to WS-Ke-Kwh.                      BS040
035200     move     Bs40-Soc-Kwh        to WS-Se-Kwh.                     BS040
035300     display  "BS040 Charge  Hour " WS-I " Kwh " WS-Ke-Whole "."    BS040
035400A             WS-Ke-Dec " SoC Now " WS-Se-Whole "." WS-Se-Dec.      BS040
035500B*>                                                                 BS040
035600C bb031-Exit.   exit section.                                       BS040
035700D*>                                                                 BS040
035800 bb040-Discharge-Variant-B    section.                              BS040
035900*>***********************************                               BS040
036000*> Full battery power, unconditional.                              BS040
036100*>                                                                  BS040
036200     perform  bb041-Discharge-One-Hour-B thru bb041-Exit             BS040
036300              varying WS-J from 1 by 1 until WS-J > 3.              BS040
036400*>                                                                  BS040
036500 bb040-Exit.   exit section.                                        BS040
036600*>                                                                  BS040
036700 bb041-Discharge-One-Hour-B  section.                               BS040
036800*>***********************************                               BS040
036900     move     Bs40-Expensive-Hour (WS-J) to WS-I.                   BS040
037000     move     Bs40-Battery-Power to Bs40-Discharge (WS-I).          BS040
037100     subtract Bs40-Battery-Power from Bs40-Net-Load (WS-I).         BS040
037200     compute  Bs40-Soc-Kwh rounded =                                BS040
037300              Bs40-Soc-Kwh - (Bs40-Battery-Power / Bs40-Efficiency).BS040
037320     move     Bs40-Battery-Power to WS-Ke-Kwh.                      BS040
037340     move     Bs40-Soc-Kwh        to WS-Se-Kwh.                     BS040
037360     display  "BS040 Discharge Hour " WS-I " Kwh " WS-Ke-Whole "."  BS040
037380              WS-Ke-Dec " SoC Now " WS-Se-Whole "." WS-Se-Dec.      BS040
037400*>                                                                  BS040
037500 bb041-Exit.   exit section.                                        BS040
037600*>                                                                  BS040
037700 aa030-Compute-Savings        section.                              BS040
037800*>***********************************                               BS040
037900*> Arbitrage savings = discharge revenue less charge cost, summed  BS040
038000*> over the 24 hours via aa031.                                    BS040
038100*>                                                                  BS040
038200     move     zero to Bs40-Savings.                                 BS040
038300     perform  aa031-Accum-One-Hour thru aa031-Exit                  BS040
038400              varying WS-I from 1 by 1 until WS-I > 24.             BS040
038500*>                                                                  BS040
038600 aa030-Exit.   exit section.                                        BS040
038700*>                                                                  BS040
038800 aa031-Accum-One-Hour        section.                               BS040
038900*>***********************************                               BS040
039000     compute  Bs40-Savings rounded = Bs40-Savings                   BS040
039100              + (Bs40-Discharge (WS-I) * Bs40-Price (WS-I))         BS040
039200              - (Bs40-Charge (WS-I) * Bs40-Price (WS-I)).           BS040
039300*>                                                                  BS040
039400 aa031-Exit.   exit section.                                        BS040
039500*>                                                                  BS040
039600 zz999-Return                section.                               BS040
039700*>***********************                                          BS040
039800     goback.                                                       BS040
039900*>                                                                  BS040
